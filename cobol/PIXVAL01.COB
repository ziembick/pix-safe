000100******************************************************************
000200* PROGRAMA...: PIXVAL01                                          *
000300* SISTEMA....: CONTROLE FINANCEIRO ELDORADO                      *
000400* FUNCAO.....: CONFERENCIA (ANALISE DE RISCO) DE TRANSACOES PIX  *
000500*              RECEBIDAS EM LOTE, ANTES DA LIBERACAO NA TESOURARIA
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PIXVAL01.
000900 AUTHOR.        L A COUTINHO.
001000 INSTALLATION.  ELDORADO - CONTROLE FINANCEIRO - SAPUCAIA DO SUL.
001100 DATE-WRITTEN.  08/03/1984.
001200 DATE-COMPILED.
001300 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO ELDORADO.
001400******************************************************************
001500* HISTORICO DE ALTERACOES                                        *
001600* ----------------------------------------------------------------
001700* DATA        PROG  OS/CHAM   DESCRICAO
001800* ----------------------------------------------------------------
001810* 08/03/1984  LAC   OS-0041   VERSAO INICIAL - CONFERENCIA DE
001820*                             TRANSFERENCIAS INTERBANCARIAS (TELA),
001830*                             UMA POR VEZ, DIGITADA NO BALCAO.
001840* 17/11/1986  LAC   OS-0078   INCLUIDA TABELA DE BANCOS ACEITOS
001850*                             PELA TESOURARIA (CONFERENCIA DO
001860*                             BANCO DE DESTINO DA TRANSFERENCIA).
001870* 02/05/1990  LAC   OS-0126   INCLUIDA CONFERENCIA DOS DIGITOS
001880*                             VERIFICADORES DE CPF/CNPJ DO
001890*                             BENEFICIARIO DA TRANSFERENCIA.
001900* 25/09/1997  VLC   OS-0301   ADEQUACAO ANO 2000 - DATA DE
001910*                             CONFERENCIA PASSA A SER GRAVADA COM
001920*                             4 POSICOES DE ANO (WS-DATA-HOJE).
001930* 14/02/2006  MPS   OS-0498   PROGRAMA CONVERTIDO DE CONFERENCIA
001940*                             INDIVIDUAL (TELA) PARA PROCESSAMENTO
001950*                             EM LOTE - ENTRADA E SAIDA EM ARQUIVO
001960*                             SEQUENCIAL, SEM INTERACAO COM
001970*                             OPERADOR (PEDIDO TESOURARIA).
001980* 06/05/2021  DAS   OS-0689   PROGRAMA ADAPTADO PARA A CONFERENCIA
001990*                             DE TRANSACOES PIX (BACEN), EM
002000*                             SUBSTITUICAO AS TRANSFERENCIAS
002010*                             INTERBANCARIAS TRADICIONAIS, A
002020*                             PEDIDO DA TESOURARIA.
002100* 14/07/2021  DAS   OS-0693   INCLUIDA TABELA DE CHAVES PIX NA
002200*                             LISTA NEGRA DE FRAUDES CONHECIDAS.
002400* 02/09/2021  DAS   OS-0699   INCLUIDA TABELA DE DOCUMENTOS NA
002500*                             LISTA NEGRA (BENEFICIARIO SUSPEITO).
002600* 21/01/2022  DAS   OS-0714   INCLUIDA VALIDACAO DE DIGITOS
002700*                             VERIFICADORES DE CPF E CNPJ NA
002800*                             CHAVE PIX (PEDIDO AUDITORIA).
002900* 18/05/2022  MPS   OS-0728   INCLUIDA CONFERENCIA DO NOME DO
003000*                             BENEFICIARIO (PALAVRAS SUSPEITAS,
003100*                             NOME MUITO CURTO OU SO NUMEROS).
003200* 09/11/2022  MPS   OS-0741   INCLUIDA CONFERENCIA DE VALOR
003300*                             SUSPEITO (LIMITE NOTURNO E VALOR
003400*                             MUITO BAIXO, TIPICO DE TESTE).
003500* 03/04/2023  MPS   OS-0759   INCLUIDO HISTORICO DE FRAUDE POR
003600*                             CHAVE (QTDE DE CONFERENCIAS
003700*                             ANTERIORES REPROVADAS) NO CALCULO
003800*                             DO ESCORE DE RISCO.
003900* 25/10/2023  JCS   OS-0772   ESCORE DE RISCO PASSOU A SER
004000*                             LIMITADO EM 100 PONTOS (ANTES
004100*                             PODIA ESTOURAR EM LOTES COM MUITAS
004200*                             OCORRENCIAS NA MESMA TRANSACAO).
004300* 12/02/2024  JCS   OS-0788   RELATORIO FINAL PASSOU A EMITIR A
004400*                             SOMA E A MEDIA DO ESCORE DE RISCO
004500*                             DO LOTE, A PEDIDO DA AUDITORIA.
004510* 19/03/2025  JCS   OS-1147   AUDITORIA DE CONTROLES: RETIRADA A
004520*                             CHAVE DE TESTE UPSI-0 QUE NUNCA FOI
004530*                             USADA EM PRODUCAO; REFORCADA A
004540*                             CONFERENCIA DE CHAVE ALEATORIA (EVP,
004550*                             DIGITOS HEXA) E DE E-MAIL (PONTO
004560*                             APOS O @ E SIGLA COM 2+ LETRAS); E
004570*                             CORRIGIDO O NOME DO BANCO 260 NA
004580*                             TABELA DE BANCOS CONFIAVEIS.
004582* 02/06/2025  JCS   OS-1148   AUDITORIA DE CONTROLES: A CONFERENCIA
004584*                             DE NOME SO NUMERO COMPARAVA O CAMPO
004586*                             INTEIRO (60 POSICOES) COM O BRANCO DE
004588*                             PREENCHIMENTO, NUNCA ACUSANDO NOME SO
004590*                             NUMERO; PASSOU A CONSIDERAR SOMENTE O
004592*                             TAMANHO REAL DO NOME.
004594* 30/06/2025  JCS   OS-1149   AUDITORIA DE CONTROLES: A MONTAGEM DA
004596*                             FRASE DE MOTIVOS (E DA MENSAGEM FINAL)
004598*                             USAVA STRING ... DELIMITED BY SPACE
004600*                             SOBRE CAMPO JA PREENCHIDO COM VARIAS
004602*                             PALAVRAS, TRUNCANDO O TEXTO NA PRIMEIRA
004604*                             REGRA QUANDO DUAS OU MAIS REGRAS DE
004606*                             RISCO ERAM DISPARADAS NA MESMA
004608*                             TRANSACAO; PASSOU A USAR REFERENCIA
004610*                             POSICIONAL COM O TAMANHO JA CALCULADO.
004612* 21/07/2025  JCS   OS-1150   AUDITORIA DE CONTROLES: ACRESCENTADA
004614*                             A SECAO SPECIAL-NAMES (CLASSE DE
004616*                             LETRAS USADA NA CONFERENCIA DA SIGLA
004618*                             DE E-MAIL); DATA DE ESCRITA DO
004619*                             PROGRAMA CORRIGIDA NO CABECALHO (ERA
004621*                             A DATA DA ADAPTACAO PARA PIX, OS-0689,
004622*                             E NAO A DATA DE CRIACAO DO PROGRAMA).
004623* 04/08/2025  JCS   OS-1151   AUDITORIA DE CONTROLES: P26-CHECA-VALOR
004624*                             NAO TRATAVA VALOR NAO INFORMADO NA
004625*                             ORIGEM (CAMPO EM BRANCO NO ARQUIVO DE
004626*                             ENTRADA), CAINDO DIRETO NA CONFERENCIA
004627*                             DE VALOR ACIMA DE R$ 1.000,00; INCLUIDA
004628*                             VISAO ALFANUMERICA DO CAMPO (REDEFINES)
004629*                             E NOVA REGRA DE VALOR AUSENTE, PRIMEIRA
004631*                             A SER CONFERIDA (PEDIDO AUDITORIA).
004640******************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900*    CLASSE DE LETRAS DA SIGLA DE E-MAIL, APOS O ULTIMO PONTO - OS-1150
005000 SPECIAL-NAMES.  CLASS CLASSE-LETRA IS "a" THRU "z".          OS-1150
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PIX-ENTRADA ASSIGN TO PIXENT
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-FS-PIXENT.
006000     SELECT PIX-SAIDA   ASSIGN TO PIXSAI
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WS-FS-PIXSAI.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  PIX-ENTRADA
006800     LABEL RECORD IS STANDARD.
006900 01  REG-PIX-ENT.
007000     03  PIX-ENT-CHAVE            PIC X(100).
007100     03  PIX-ENT-NOME             PIC X(60).
007200     03  PIX-ENT-DOCUMENTO        PIC X(14).
007300     03  PIX-ENT-VALOR            PIC S9(09)V99
007400                                   SIGN IS TRAILING SEPARATE.
007500     03  PIX-ENT-BANCO            PIC X(03).
007600     03  PIX-ENT-QTD-FRAUDE       PIC 9(04).
007610*    VISAO ALFANUMERICA DO VALOR - CONFERE SE VEIO EM BRANCO
007620*    DA ORIGEM (VALOR NAO INFORMADO NO ARQUIVO) - OS-1151
007630 01  REG-PIX-ENT-R REDEFINES REG-PIX-ENT.                     OS-1151
007640     03  FILLER                   PIC X(174).                OS-1151
007650     03  PIX-ENT-VALOR-ALFA       PIC X(12).                 OS-1151
007660     03  FILLER                   PIC X(007).                OS-1151
007700*
007800 FD  PIX-SAIDA
007900     LABEL RECORD IS STANDARD.
008000 01  REG-PIX-SAI.
008100     03  PIX-SAI-CHAVE            PIC X(100).
008200     03  PIX-SAI-TIPO-CHAVE       PIC X(10).
008300     03  PIX-SAI-NOME             PIC X(60).
008400     03  PIX-SAI-BANCO-COD        PIC X(03).
008500     03  PIX-SAI-BANCO-NOME       PIC X(30).
008600     03  PIX-SAI-VALIDO           PIC X(01).
008700     03  PIX-SAI-ESCORE           PIC 9(03).
008800     03  PIX-SAI-MENSAGEM         PIC X(500).
008900     03  PIX-SAI-TIMESTAMP        PIC X(19).
009000*
009100 WORKING-STORAGE SECTION.
009200*----------------------------------------------------------------*
009300*    STATUS DE ARQUIVO DE ENTRADA E SAIDA                        *
009400*----------------------------------------------------------------*
009500 77  WS-FS-PIXENT             PIC X(02) VALUE SPACES.
009600 77  WS-FS-PIXSAI             PIC X(02) VALUE SPACES.
009900*----------------------------------------------------------------*
010000*    CONTADORES DE FECHAMENTO DE LOTE (TOTAIS DO RELATORIO)      *
010100*----------------------------------------------------------------*
010200 77  WS-CONT-LIDOS            PIC 9(07) COMP VALUE ZEROS.
010300 77  WS-CONT-VALIDOS          PIC 9(07) COMP VALUE ZEROS.
010400 77  WS-CONT-FRAUDE           PIC 9(07) COMP VALUE ZEROS.
010500 77  WS-SOMA-ESCORE           PIC 9(09) COMP VALUE ZEROS.
010600 77  WS-MEDIA-ESCORE          PIC 9(03) COMP VALUE ZEROS.
010700 77  WS-MEDIA-RESTO           PIC 9(09) COMP VALUE ZEROS.
010800*----------------------------------------------------------------*
010900*    AREA DE TRABALHO DA TRANSACAO CORRENTE                     *
011000*----------------------------------------------------------------*
011100 01  WS-CHAVE                     PIC X(100) VALUE SPACES.
011200 01  WS-CHAVE-MINUSC               PIC X(100) VALUE SPACES.
011300 01  WS-NOME                      PIC X(60)  VALUE SPACES.
011400 01  WS-NOME-MINUSC                PIC X(60)  VALUE SPACES.
011500 01  WS-DOCUMENTO                 PIC X(14)  VALUE SPACES.
011600 77  WS-TIPO-CHAVE            PIC X(10)  VALUE "UNKNOWN".
011700 77  WS-BANCO-NOME            PIC X(30)  VALUE SPACES.
011800 77  WS-BANCO-FLAG            PIC X(01)  VALUE "N".
011900     88  BANCO-CONFIAVEL                  VALUE "S".
012000 77  WS-VALIDO                PIC X(01)  VALUE "N".
012100 77  WS-ESCORE                PIC 9(03)  COMP VALUE ZERO.
012200 01  WS-MOTIVOS                   PIC X(500) VALUE SPACES.
012300 77  WS-TAM-MOTIVOS           PIC 9(03)  COMP VALUE ZERO.
012400 01  WS-MENSAGEM                  PIC X(500) VALUE SPACES.
012450 77  WS-TAM-MENSAGEM          PIC 9(03)  COMP VALUE ZERO.  OS-1149
012500*
012600 01  WS-VALOR-PIX                 PIC S9(09)V99 VALUE ZERO.
012700 77  WS-VALOR-INTEIRO         PIC S9(09)     COMP VALUE ZERO.
012800 77  WS-VALOR-FRACAO          PIC S9(09)V99  COMP VALUE ZERO.
012900 77  WS-VALOR-CENTAVOS        PIC 9(02)          VALUE ZERO.
013000 77  WS-VALOR-EDIT            PIC ZZZZZZZZ9.99.
013100*----------------------------------------------------------------*
013200*    DECOMPOSICAO DA CHAVE PARA TESTE DE FORMATO (CPF/CNPJ)      *
013300*----------------------------------------------------------------*
013400 01  WS-CHAVE-11                  PIC X(11)  VALUE SPACES.
013500 01  WS-CHAVE-11-R REDEFINES WS-CHAVE-11.
013600     03  WS-CHAVE-11-DIG OCCURS 11 TIMES  PIC X(01).
013700 01  WS-CHAVE-14                  PIC X(14)  VALUE SPACES.
013800 01  WS-CHAVE-14-R REDEFINES WS-CHAVE-14.
013900     03  WS-CHAVE-14-DIG OCCURS 14 TIMES  PIC X(01).
014000*----------------------------------------------------------------*
014100*    SINALIZADORES DAS REGRAS DE CONFERENCIA                    *
014200*----------------------------------------------------------------*
014300 77  WS-CHAVE-VALIDA          PIC X(01)  VALUE "N".
014400     88  FORMATO-DE-CHAVE-OK               VALUE "S".
014500 77  WS-ACHOU-PALAVRA         PIC X(01)  VALUE "N".
014600 77  WS-PALAVRA-ACHADA        PIC X(15)  VALUE SPACES.
014700 77  WS-QTD-DIGITOS-NOME      PIC 9(02)  COMP VALUE ZERO.
014800 77  WS-SO-NUMERO             PIC X(01)  VALUE "S".
014900 77  WS-IDX                   PIC 9(03)  COMP VALUE ZERO.
015000 77  WS-TAM-NOME              PIC 9(03)  COMP VALUE ZERO.
015050 77  WS-TAM-CHAVE             PIC 9(03)  COMP VALUE ZERO.
015060 77  WS-TAM-FONE              PIC 9(03)  COMP VALUE ZERO.
015070 77  WS-POS-FONE              PIC 9(03)  COMP VALUE ZERO.
015100 77  WS-DIGITO                PIC 9(01)  VALUE ZERO.
015110 77  WS-CARACTER-EVP          PIC X(01)  VALUE SPACE.
015120     88  EVP-CARACTER-HEX          VALUE "0" "1" "2" "3" "4"
015130                                          "5" "6" "7" "8" "9"
015140                                          "A" "B" "C" "D" "E" "F"
015150                                          "a" "b" "c" "d" "e" "f".
015160 77  WS-EVP-HEX-OK            PIC X(01)  VALUE "S".
015170 77  WS-CARACTER-EMAIL        PIC X(01)  VALUE SPACE.
015180 77  WS-POS-ARROBA            PIC 9(03)  COMP VALUE ZERO.
015185 77  WS-POS-PONTO             PIC 9(03)  COMP VALUE ZERO.
015190 77  WS-EMAIL-LETRAS-OK       PIC X(01)  VALUE "S".
015200*----------------------------------------------------------------*
015300*    AREA DE CALCULO DO DIGITO VERIFICADOR DE CPF (OS-0714)      *
015400*----------------------------------------------------------------*
015500 77  WS-CPF-SOMA              PIC 9(05)  COMP VALUE ZERO.         OS-0714 
015600 77  WS-CPF-PESO              PIC 9(02)  COMP VALUE ZERO.
015700 77  WS-CPF-DV1-CALC          PIC 9(02)  VALUE ZERO.
015800 77  WS-CPF-DV2-CALC          PIC 9(02)  VALUE ZERO.
015900 77  WS-CPF-RESTO             PIC 9(02)  VALUE ZERO.
016000 77  WS-CPF-IGUAIS            PIC X(01)  VALUE "S".
016100 77  WS-CPF-OK                PIC X(01)  VALUE "N".
016200*----------------------------------------------------------------*
016300*    AREA DE CALCULO DO DIGITO VERIFICADOR DE CNPJ (OS-0714)     *
016400*----------------------------------------------------------------*
016500 77  WS-CNPJ-SOMA             PIC 9(05)  COMP VALUE ZERO.         OS-0714 
016600 77  WS-CNPJ-PESO             PIC 9(02)  COMP VALUE ZERO.
016700 77  WS-CNPJ-DV1-CALC         PIC 9(02)  VALUE ZERO.
016800 77  WS-CNPJ-DV2-CALC         PIC 9(02)  VALUE ZERO.
016900 77  WS-CNPJ-RESTO            PIC 9(02)  VALUE ZERO.
017000 77  WS-CNPJ-IGUAIS           PIC X(01)  VALUE "S".
017100 77  WS-CNPJ-OK               PIC X(01)  VALUE "N".
017200*----------------------------------------------------------------*
017300*    TABELA DE PESOS DO CNPJ (FIXA, RESTATADA DO CADASTRO FISCAL)*
017400*----------------------------------------------------------------*
017500 01  WS-CNPJ-PESOS-DV1.
017600     03  FILLER  PIC 9(02) VALUE 5.
017700     03  FILLER  PIC 9(02) VALUE 4.
017800     03  FILLER  PIC 9(02) VALUE 3.
017900     03  FILLER  PIC 9(02) VALUE 2.
018000     03  FILLER  PIC 9(02) VALUE 9.
018100     03  FILLER  PIC 9(02) VALUE 8.
018200     03  FILLER  PIC 9(02) VALUE 7.
018300     03  FILLER  PIC 9(02) VALUE 6.
018400     03  FILLER  PIC 9(02) VALUE 5.
018500     03  FILLER  PIC 9(02) VALUE 4.
018600     03  FILLER  PIC 9(02) VALUE 3.
018700     03  FILLER  PIC 9(02) VALUE 2.
018800 01  WS-CNPJ-PESOS-DV1-R REDEFINES WS-CNPJ-PESOS-DV1.
018900     03  WS-CNPJ-PESO1-TAB OCCURS 12 TIMES  PIC 9(02).
019000 01  WS-CNPJ-PESOS-DV2.
019100     03  FILLER  PIC 9(02) VALUE 6.
019200     03  FILLER  PIC 9(02) VALUE 5.
019300     03  FILLER  PIC 9(02) VALUE 4.
019400     03  FILLER  PIC 9(02) VALUE 3.
019500     03  FILLER  PIC 9(02) VALUE 2.
019600     03  FILLER  PIC 9(02) VALUE 9.
019700     03  FILLER  PIC 9(02) VALUE 8.
019800     03  FILLER  PIC 9(02) VALUE 7.
019900     03  FILLER  PIC 9(02) VALUE 6.
020000     03  FILLER  PIC 9(02) VALUE 5.
020100     03  FILLER  PIC 9(02) VALUE 4.
020200     03  FILLER  PIC 9(02) VALUE 3.
020300     03  FILLER  PIC 9(02) VALUE 2.
020400 01  WS-CNPJ-PESOS-DV2-R REDEFINES WS-CNPJ-PESOS-DV2.
020500     03  WS-CNPJ-PESO2-TAB OCCURS 13 TIMES  PIC 9(02).
020600*----------------------------------------------------------------*
020700*    DATA E HORA DE CONFERENCIA                                 *
020800*----------------------------------------------------------------*
020900 01  WS-DATA-HOJE                 PIC 9(08) VALUE ZEROS.
021000 01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE.
021100     03  WS-HOJE-ANO              PIC 9(04).
021200     03  WS-HOJE-MES              PIC 9(02).
021300     03  WS-HOJE-DIA              PIC 9(02).
021400 01  WS-HORA-HOJE                 PIC 9(08) VALUE ZEROS.
021500 01  WS-HORA-HOJE-R REDEFINES WS-HORA-HOJE.
021600     03  WS-HOJE-HH               PIC 9(02).
021700     03  WS-HOJE-MI               PIC 9(02).
021800     03  WS-HOJE-SS               PIC 9(02).
021900     03  WS-HOJE-CENT             PIC 9(02).
022000 01  WS-TIMESTAMP.
022100     03  WS-TS-ANO                PIC 9(04).
022200     03  FILLER                   PIC X(01) VALUE "-".
022300     03  WS-TS-MES                PIC 9(02).
022400     03  FILLER                   PIC X(01) VALUE "-".
022500     03  WS-TS-DIA                PIC 9(02).
022600     03  FILLER                   PIC X(01) VALUE "-".
022700     03  WS-TS-HH                 PIC 9(02).
022800     03  FILLER                   PIC X(01) VALUE ".".
022900     03  WS-TS-MI                 PIC 9(02).
023000     03  FILLER                   PIC X(01) VALUE ".".
023100     03  WS-TS-SS                 PIC 9(02).
023200*----------------------------------------------------------------*
023300*    CAMPOS AUXILIARES DE MENSAGEM (MONTAGEM DO MOTIVO/RESULTADO)*
023400*----------------------------------------------------------------*
023500 77  WS-ESCORE-EDIT           PIC ZZ9.
023600 77  WS-QTD-FRAUDE-EDIT       PIC ZZZ9.
023700 77  WS-QTD-DIGITOS-EDIT      PIC Z9.
023800*
023900*================================================================*
024000 PROCEDURE                       DIVISION.
024100*================================================================*
024200
024300*----------------------------------------------------------------*
024400*    PROCESSAMENTO PRINCIPAL DO LOTE                            *
024500*----------------------------------------------------------------*
024600 P00-INICIO.
024700*----------------------------------------------------------------*
024800
024900     PERFORM P01-ABERTURA.
025000     GO TO P10-LER-PIX.
025100
025200 P00-END.                        EXIT.
025300*----------------------------------------------------------------*
025400
025500*----------------------------------------------------------------*
025600*    ABERTURA DOS ARQUIVOS DE ENTRADA E SAIDA DO LOTE            *
025700*----------------------------------------------------------------*
025800 P01-ABERTURA.
025900*----------------------------------------------------------------*
026000
026100     OPEN INPUT  PIX-ENTRADA.
026200     OPEN OUTPUT PIX-SAIDA.
026300     MOVE ZEROS TO WS-CONT-LIDOS WS-CONT-VALIDOS WS-CONT-FRAUDE
026400                   WS-SOMA-ESCORE.
026500
026600 P01-END.                        EXIT.
026700*----------------------------------------------------------------*
026800
026900*----------------------------------------------------------------*
027000*    LEITURA SEQUENCIAL DO ARQUIVO DE TRANSACOES PIX             *
027100*    (BANCO23 ADAPT. - LEITURA ATE FIM DE ARQUIVO)               *
027200*----------------------------------------------------------------*
027300 P10-LER-PIX.
027400*----------------------------------------------------------------*
027500
027600     READ PIX-ENTRADA
027700         AT END
027800             GO TO P90-TOTAIS.
027900     ADD 1 TO WS-CONT-LIDOS.
028000     MOVE PIX-ENT-CHAVE     TO WS-CHAVE.
028100     MOVE PIX-ENT-NOME      TO WS-NOME.
028200     MOVE PIX-ENT-DOCUMENTO TO WS-DOCUMENTO.
028300     MOVE PIX-ENT-VALOR     TO WS-VALOR-PIX.
028400     PERFORM P20-VALIDAR-PIX THRU P20-FIM.
028500     PERFORM P32-GRAVAR-SAIDA THRU P32-FIM.
028600     GO TO P10-LER-PIX.
028700
028800 P10-END.                        EXIT.
028900*----------------------------------------------------------------*
029000
029100*----------------------------------------------------------------*
029200*    CADEIA DE REGRAS DE CONFERENCIA DA TRANSACAO PIX (OS-0689   *
029300*    E SEGUINTES). O ESCORE DE RISCO E ACUMULADO REGRA A REGRA,  *
029400*    SALVO A REGRA 1 (FORMATO), QUE ENCERRA A CONFERENCIA.       *
029500*----------------------------------------------------------------*
029600 P20-VALIDAR-PIX.
029700*----------------------------------------------------------------*
029800
029900     MOVE ZERO    TO WS-ESCORE.
030000     MOVE SPACES  TO WS-MOTIVOS.
030100     MOVE "N"     TO WS-VALIDO.
030200     MOVE "Desconhecido" TO WS-BANCO-NOME.
030300
030400     PERFORM P21-DETECTA-TIPO-CHAVE THRU P21-FIM.
030500     IF NOT FORMATO-DE-CHAVE-OK
030600         PERFORM P24-CHECA-BANCO THRU P24-FIM
030700         MOVE "UNKNOWN" TO WS-TIPO-CHAVE
030800         MOVE 100       TO WS-ESCORE
030900         MOVE "N"       TO WS-VALIDO
031000         MOVE "Formato de chave PIX invalido. Verifique o tip
031100-        "o da chave."
031200         TO WS-MENSAGEM
031300         GO TO P20-FIM.
031400
031500     PERFORM P22-CHECA-CHAVE-NEGRA THRU P22-FIM.
031600     PERFORM P23-CHECA-DOC-NEGRO   THRU P23-FIM.
031700     PERFORM P24-CHECA-BANCO       THRU P24-FIM.
031800     PERFORM P25-CHECA-CHAVE-DOC   THRU P25-FIM.
031900     PERFORM P26-CHECA-VALOR       THRU P26-FIM.
032000     PERFORM P27-CHECA-NOME        THRU P27-FIM.
032100     PERFORM P28-CHECA-HISTORICO   THRU P28-FIM.
032200     IF WS-TIPO-CHAVE = "CPF"
032300         PERFORM P29-VALIDA-CPF THRU P29-FIM.
032400     IF WS-TIPO-CHAVE = "CNPJ"
032500         PERFORM P30-VALIDA-CNPJ THRU P30-FIM.
032600
032700     IF WS-ESCORE > 100                                           OS-0772 
032800         MOVE 100 TO WS-ESCORE.
032900
033000     PERFORM P31-MONTA-RESULTADO THRU P31-FIM.
033100
033200 P20-FIM.                        EXIT.
033300*----------------------------------------------------------------*
033400
033500*----------------------------------------------------------------*
033600*    REGRA 1 - DETECCAO DO TIPO DA CHAVE PIX (CPF/CNPJ/EMAIL/    *
033700*    TELEFONE/CHAVE ALEATORIA) - VER OS-0689                     *
033800*----------------------------------------------------------------*
033900 P21-DETECTA-TIPO-CHAVE.
034000*----------------------------------------------------------------*
034100
034200     MOVE "N"       TO WS-CHAVE-VALIDA.
034300     MOVE "UNKNOWN" TO WS-TIPO-CHAVE.
034400
034500     IF WS-CHAVE(1:11) IS NUMERIC AND WS-CHAVE(12:89) = SPACES
034600         MOVE "CPF"     TO WS-TIPO-CHAVE
034700         MOVE "S"       TO WS-CHAVE-VALIDA
034800         GO TO P21-FIM.
034900
035000     IF WS-CHAVE(1:14) IS NUMERIC AND WS-CHAVE(15:86) = SPACES
035100         MOVE "CNPJ"    TO WS-TIPO-CHAVE
035200         MOVE "S"       TO WS-CHAVE-VALIDA
035300         GO TO P21-FIM.
035400
035500     PERFORM P21A-TESTA-EMAIL THRU P21A-FIM.
035600     IF WS-CHAVE-VALIDA = "S"
035700         MOVE "EMAIL"   TO WS-TIPO-CHAVE
035800         GO TO P21-FIM.
035900
036000     PERFORM P21B-TESTA-TELEFONE THRU P21B-FIM.
036100     IF WS-CHAVE-VALIDA = "S"
036200         MOVE "PHONE"   TO WS-TIPO-CHAVE
036300         GO TO P21-FIM.
036400
036500     PERFORM P21C-TESTA-EVP THRU P21C-FIM.
036600     IF WS-CHAVE-VALIDA = "S"
036700         MOVE "EVP"     TO WS-TIPO-CHAVE
036800         GO TO P21-FIM.
036900
037000 P21-FIM.                        EXIT.
037100*----------------------------------------------------------------*
037200
037300*----------------------------------------------------------------*
037400*    TESTA FORMATO DE E-MAIL - PRECISA DE "@" E "." APOS O "@",  *
037500*    COM PELO MENOS 2 LETRAS DEPOIS DO ULTIMO PONTO              *
037600*----------------------------------------------------------------*
037700 P21A-TESTA-EMAIL.
037800*----------------------------------------------------------------*
037900
038000     MOVE "N" TO WS-CHAVE-VALIDA.
038100     MOVE SPACES TO WS-CHAVE-MINUSC.
038200     MOVE WS-CHAVE TO WS-CHAVE-MINUSC.
038300     IF WS-CHAVE-MINUSC = SPACES
038400         GO TO P21A-FIM.
038500     IF WS-CHAVE-MINUSC(1:1) = "@" OR WS-CHAVE-MINUSC(1:1) = "."
038600         GO TO P21A-FIM.
038700*    UM "@" DEVE EXISTIR, SEGUIDO EM ALGUM PONTO POR UM "."      *
038800     INSPECT WS-CHAVE-MINUSC TALLYING WS-IDX
038900         FOR ALL "@".
039000     IF WS-IDX NOT = 1
039100         MOVE ZERO TO WS-IDX
039200         GO TO P21A-FIM.
039300     MOVE ZERO TO WS-IDX.
039400     INSPECT WS-CHAVE-MINUSC TALLYING WS-IDX
039500         FOR ALL ".".
039600     IF WS-IDX = 0
039700         MOVE ZERO TO WS-IDX
039800         GO TO P21A-FIM.
039900     MOVE ZERO TO WS-IDX.
039910*    OS-1147  O PONTO PRECISA VIR DEPOIS DO "@", COM PELO MENOS   *
039920*    2 LETRAS ENTRE O ULTIMO PONTO E O FIM DA CHAVE               *
039930     MOVE ZERO TO WS-TAM-CHAVE.
039940     INSPECT WS-CHAVE-MINUSC TALLYING WS-TAM-CHAVE
039950         FOR CHARACTERS BEFORE INITIAL SPACES.
039960     MOVE ZERO TO WS-POS-ARROBA.
039970     MOVE ZERO TO WS-POS-PONTO.
039980     PERFORM P21A1-PROCURA-POSICOES THRU P21A1-FIM
039985         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TAM-CHAVE.
039990     IF WS-POS-ARROBA = ZERO OR WS-POS-PONTO = ZERO
039992         GO TO P21A-FIM.
039994     IF WS-POS-PONTO < WS-POS-ARROBA
039996         GO TO P21A-FIM.
039998     IF WS-TAM-CHAVE - WS-POS-PONTO < 2
039999         GO TO P21A-FIM.
040000     MOVE "S" TO WS-EMAIL-LETRAS-OK.
040010     PERFORM P21A2-CONFERE-LETRAS THRU P21A2-FIM
040020         VARYING WS-IDX FROM WS-POS-PONTO BY 1
040030         UNTIL WS-IDX > WS-TAM-CHAVE.
040040     IF WS-EMAIL-LETRAS-OK NOT = "S"
040050         GO TO P21A-FIM.
040060     MOVE "S" TO WS-CHAVE-VALIDA.
040100
040200 P21A-FIM.                        EXIT.
040210*----------------------------------------------------------------*
040220*    LOCALIZA A POSICAO DO "@" E DO ULTIMO "." NA CHAVE (OS-1147) *
040230*----------------------------------------------------------------*
040240 P21A1-PROCURA-POSICOES.
040250     IF WS-CHAVE-MINUSC(WS-IDX:1) = "@"
040260         MOVE WS-IDX TO WS-POS-ARROBA.
040270     IF WS-CHAVE-MINUSC(WS-IDX:1) = "."
040280         MOVE WS-IDX TO WS-POS-PONTO.
040290 P21A1-FIM.                       EXIT.
040292*----------------------------------------------------------------*
040294*    CONFERE QUE SO HA LETRAS APOS O ULTIMO PONTO (OS-1147)      *
040296*----------------------------------------------------------------*
040298 P21A2-CONFERE-LETRAS.
040299     IF WS-IDX = WS-POS-PONTO
040300         GO TO P21A2-FIM.
040310     MOVE WS-CHAVE-MINUSC(WS-IDX:1) TO WS-CARACTER-EMAIL.
040320     IF WS-CARACTER-EMAIL NOT CLASSE-LETRA                        OS-1150
040330         MOVE "N" TO WS-EMAIL-LETRAS-OK.
040340 P21A2-FIM.                       EXIT.
040400
040500*----------------------------------------------------------------*
040600*    TESTA FORMATO DE TELEFONE - "+" OPCIONAL SEGUIDO DE 11 A 15 *
040700*    DIGITOS, O PRIMEIRO DIFERENTE DE ZERO                       *
040800*----------------------------------------------------------------*
040900 P21B-TESTA-TELEFONE.
041000*----------------------------------------------------------------*
041010*    OS-0788  JCS  A CHAVE VEM PREENCHIDA COM BRANCOS A DIREITA, *
041020*    ENTAO O TAMANHO REAL PRECISA SER CALCULADO ANTES DE TESTAR  *
041030*    OS DIGITOS - NAO DA PARA TESTAR IS NUMERIC NO CAMPO INTEIRO *
041100
041200     MOVE "N" TO WS-CHAVE-VALIDA.
041210     MOVE ZERO TO WS-TAM-CHAVE.
041220     INSPECT WS-CHAVE TALLYING WS-TAM-CHAVE
041230         FOR CHARACTERS BEFORE INITIAL SPACES.
041240     IF WS-TAM-CHAVE = ZERO
041250         GO TO P21B-FIM.
041300     IF WS-CHAVE(1:1) = "+"
041310         COMPUTE WS-TAM-FONE = WS-TAM-CHAVE - 1
041320         MOVE 2 TO WS-POS-FONE
041400     ELSE
041410         MOVE WS-TAM-CHAVE TO WS-TAM-FONE
041420         MOVE 1 TO WS-POS-FONE.
041500     IF WS-TAM-FONE < 11 OR WS-TAM-FONE > 15
041800         GO TO P21B-FIM.
042000     IF WS-CHAVE(WS-POS-FONE:WS-TAM-FONE) IS NOT NUMERIC
042300         GO TO P21B-FIM.
042600     IF WS-CHAVE(WS-POS-FONE:1) = "0"
042900         GO TO P21B-FIM.
043000     MOVE "S" TO WS-CHAVE-VALIDA.
043100
043200 P21B-FIM.                        EXIT.
043300*----------------------------------------------------------------*
043400
043500*----------------------------------------------------------------*
043600*    TESTA FORMATO DE CHAVE ALEATORIA (EVP) - PADRAO UUID DE 36  *
043700*    POSICOES COM HIFENS NAS POSICOES 9, 14, 19 E 24             *
043800*----------------------------------------------------------------*
043900 P21C-TESTA-EVP.
044000*----------------------------------------------------------------*
044100
044200     MOVE "N" TO WS-CHAVE-VALIDA.
044300     IF WS-CHAVE(37:64) NOT = SPACES
044400         GO TO P21C-FIM.
044500     IF WS-CHAVE(9:1) NOT = "-" OR WS-CHAVE(14:1) NOT = "-"
044600        OR WS-CHAVE(19:1) NOT = "-" OR WS-CHAVE(24:1) NOT = "-"
044700         GO TO P21C-FIM.
044710     MOVE "S" TO WS-EVP-HEX-OK.                                   OS-1147
044720     PERFORM P21C1-CONFERE-HEX THRU P21C1-FIM                     OS-1147
044730         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 36.            OS-1147
044740     IF WS-EVP-HEX-OK NOT = "S"                                   OS-1147
044750         GO TO P21C-FIM.                                          OS-1147
044800     MOVE "S" TO WS-CHAVE-VALIDA.
044900
045000 P21C-FIM.                        EXIT.
045010*----------------------------------------------------------------*
045020*    CONFERE QUE AS 32 POSICOES FORA DOS HIFENS SAO DIGITOS       *
045030*    HEXADECIMAIS (0-9, A-F, A-F MINUSCULO) - AUDITORIA OS-1147   *
045040*----------------------------------------------------------------*
045050 P21C1-CONFERE-HEX.
045060     IF WS-IDX = 9 OR WS-IDX = 14 OR WS-IDX = 19 OR WS-IDX = 24
045070         GO TO P21C1-FIM.
045080     MOVE WS-CHAVE(WS-IDX:1) TO WS-CARACTER-EVP.
045090     IF NOT EVP-CARACTER-HEX
045095         MOVE "N" TO WS-EVP-HEX-OK.
045098 P21C1-FIM.                       EXIT.
045100*----------------------------------------------------------------*
045200
045300*----------------------------------------------------------------*
045400*    REGRA 2 - CHAVE PIX NA LISTA NEGRA DE FRAUDES (OS-0693)     *
045500*----------------------------------------------------------------*
045600 P22-CHECA-CHAVE-NEGRA.
045700*----------------------------------------------------------------*
045800
045900     MOVE SPACES TO WS-CHAVE-MINUSC.
046000     MOVE WS-CHAVE TO WS-CHAVE-MINUSC.
046100     IF WS-CHAVE-MINUSC = "12345678900"                           OS-0693 
046200        OR WS-CHAVE-MINUSC = "00000000000"
046300        OR WS-CHAVE-MINUSC = "11111111111"
046400        OR WS-CHAVE-MINUSC = "fraudador@email.com"
046500        OR WS-CHAVE-MINUSC = "golpe@teste.com"
046600        OR WS-CHAVE-MINUSC = "+5511900000000"
046700         ADD 100 TO WS-ESCORE
046800         PERFORM P40-CONCATENA-MOTIVO THRU P40-FIM.
046900
047000 P22-FIM.                        EXIT.
047100*----------------------------------------------------------------*
047200
047300*----------------------------------------------------------------*
047400*    REGRA 3 - DOCUMENTO DO BENEFICIARIO NA LISTA NEGRA (OS-0699)*
047500*----------------------------------------------------------------*
047600 P23-CHECA-DOC-NEGRO.
047700*----------------------------------------------------------------*
047800
047900     IF WS-DOCUMENTO = "00000000000"                              OS-0699 
048000        OR WS-DOCUMENTO = "11111111111"
048100        OR WS-DOCUMENTO = "22222222222"
048200        OR WS-DOCUMENTO = "12345678900"
048300         ADD 100 TO WS-ESCORE
048400         MOVE "Documento do beneficiario esta na lista negra."
048500             TO WS-PALAVRA-ACHADA
048600         PERFORM P41-CONCATENA-DOC-NEGRO THRU P41-FIM.
048700
048800 P23-FIM.                        EXIT.
048900*----------------------------------------------------------------*
049000
049100*----------------------------------------------------------------*
049200*    REGRA 4 - BANCO EMISSOR NAO CONSTA NA TABELA DA TESOURARIA  *
049300*----------------------------------------------------------------*
049400 P24-CHECA-BANCO.
049500*----------------------------------------------------------------*
049600
049700     MOVE "N"            TO WS-BANCO-FLAG.
049800     MOVE "Desconhecido" TO WS-BANCO-NOME.
049900     IF PIX-ENT-BANCO = "237"
050000         MOVE "Bradesco"                TO WS-BANCO-NOME
050100         MOVE "S"                       TO WS-BANCO-FLAG.
050200     IF PIX-ENT-BANCO = "341"
050300         MOVE "Itau Unibanco"            TO WS-BANCO-NOME
050400         MOVE "S"                       TO WS-BANCO-FLAG.
050500     IF PIX-ENT-BANCO = "001"
050600         MOVE "Banco do Brasil"         TO WS-BANCO-NOME
050700         MOVE "S"                       TO WS-BANCO-FLAG.
050800     IF PIX-ENT-BANCO = "104"
050900         MOVE "Caixa Economica Federal" TO WS-BANCO-NOME
051000         MOVE "S"                       TO WS-BANCO-FLAG.
051100     IF PIX-ENT-BANCO = "033"
051200         MOVE "Santander"               TO WS-BANCO-NOME
051300         MOVE "S"                       TO WS-BANCO-FLAG.
051400     IF PIX-ENT-BANCO = "260"
051500         MOVE "Nu Pagamentos (Nubank)"  TO WS-BANCO-NOME
051600         MOVE "S"                       TO WS-BANCO-FLAG.
051700     IF PIX-ENT-BANCO = "077"
051800         MOVE "Banco Inter"             TO WS-BANCO-NOME
051900         MOVE "S"                       TO WS-BANCO-FLAG.
052000     IF PIX-ENT-BANCO = "290"
052100         MOVE "PagBank"                 TO WS-BANCO-NOME
052200         MOVE "S"                       TO WS-BANCO-FLAG.
052300     IF PIX-ENT-BANCO = "323"
052400         MOVE "Mercado Pago"            TO WS-BANCO-NOME
052500         MOVE "S"                       TO WS-BANCO-FLAG.
052600     IF PIX-ENT-BANCO = "380"
052700         MOVE "PicPay"                  TO WS-BANCO-NOME
052800         MOVE "S"                       TO WS-BANCO-FLAG.
052900     IF NOT BANCO-CONFIAVEL
053000         ADD 40 TO WS-ESCORE
053100         PERFORM P42-CONCATENA-BANCO THRU P42-FIM.
053200
053300 P24-FIM.                        EXIT.
053400*----------------------------------------------------------------*
053500
053600*----------------------------------------------------------------*
053700*    REGRA 5 - CHAVE NAO CORRESPONDE AO DOCUMENTO (SO PARA CPF/  *
053800*    CNPJ - QUALQUER OUTRO TIPO DE CHAVE PASSA DIRETO)           *
053900*----------------------------------------------------------------*
054000 P25-CHECA-CHAVE-DOC.
054100*----------------------------------------------------------------*
054200
054300     IF WS-TIPO-CHAVE = "CPF" OR WS-TIPO-CHAVE = "CNPJ"
054400         IF WS-CHAVE(1:14) NOT = WS-DOCUMENTO
054500             ADD 60 TO WS-ESCORE
054600             PERFORM P43-CONCATENA-MISMATCH THRU P43-FIM.
054700
054800 P25-FIM.                        EXIT.
054900*----------------------------------------------------------------*
055000
055100*----------------------------------------------------------------*
055200*    REGRA 6 - VALOR SUSPEITO (LIMITE NOTURNO, VALOR MUITO       *
055300*    BAIXO OU VALOR PROXIMO DO LIMITE COM CENTAVOS ",99") -      *
055400*    OS-0741 - SO A PRIMEIRA CONDICAO QUE BATER CONTA            *
055500*----------------------------------------------------------------*
055600 P26-CHECA-VALOR.
055700*----------------------------------------------------------------*
055800
055810*    VALOR NAO INFORMADO NA ORIGEM (CAMPO EM BRANCO) - OS-1151
055820     IF PIX-ENT-VALOR-ALFA = SPACES
055830         ADD 30 TO WS-ESCORE
055840         PERFORM P44A-CONCATENA-VALOR-AUSENTE THRU P44A-FIM
055850         GO TO P26-FIM.
055860
055900     IF WS-VALOR-PIX > 1000
056000         ADD 30 TO WS-ESCORE
056100         PERFORM P44-CONCATENA-VALOR-ALTO THRU P44-FIM
056200         GO TO P26-FIM.
056300     IF WS-VALOR-PIX < 1
056400         ADD 30 TO WS-ESCORE
056500         PERFORM P45-CONCATENA-VALOR-BAIXO THRU P45-FIM
056600         GO TO P26-FIM.
056700     IF WS-VALOR-PIX > 900 AND WS-VALOR-PIX < 1000
056800         DIVIDE WS-VALOR-PIX BY 1 GIVING WS-VALOR-INTEIRO
056900             REMAINDER WS-VALOR-FRACAO
057000         COMPUTE WS-VALOR-CENTAVOS = WS-VALOR-FRACAO * 100
057100         IF WS-VALOR-CENTAVOS = 99
057200             ADD 30 TO WS-ESCORE
057300             PERFORM P46-CONCATENA-VALOR-LIMITE THRU P46-FIM.
057400
057500 P26-FIM.                        EXIT.
057600*----------------------------------------------------------------*
057700
057800*----------------------------------------------------------------*
057900*    REGRA 7 - NOME DO BENEFICIARIO SUSPEITO (OS-0728) - SO A    *
058000*    PRIMEIRA CONDICAO QUE BATER CONTA                           *
058100*----------------------------------------------------------------*
058200 P27-CHECA-NOME.
058300*----------------------------------------------------------------*
058400
058500     IF WS-NOME = SPACES
058600         ADD 50 TO WS-ESCORE
058700         PERFORM P47-CONCATENA-NOME-VAZIO THRU P47-FIM
058800         GO TO P27-FIM.
058900
059000     PERFORM P27A-CALCULA-TAMANHO THRU P27A-FIM.
059100     IF WS-TAM-NOME < 3
059200         ADD 50 TO WS-ESCORE
059300         PERFORM P48-CONCATENA-NOME-CURTO THRU P48-FIM
059400         GO TO P27-FIM.
059500
059600     PERFORM P27B-TESTA-PALAVRA-SUSPEITA THRU P27B-FIM.           OS-0728 
059700     IF WS-ACHOU-PALAVRA = "S"
059800         ADD 50 TO WS-ESCORE
059900         PERFORM P49-CONCATENA-NOME-SUSPEITO THRU P49-FIM
060000         GO TO P27-FIM.
060100
060200     PERFORM P27C-CONTA-DIGITOS THRU P27C-FIM.
060300     IF WS-QTD-DIGITOS-NOME > 3
060400         ADD 50 TO WS-ESCORE
060500         PERFORM P50-CONCATENA-NOME-NUMEROS THRU P50-FIM
060600         GO TO P27-FIM.
060700
060800     IF WS-SO-NUMERO = "S"
060900         ADD 50 TO WS-ESCORE
061000         PERFORM P51-CONCATENA-NOME-SO-NUMERO THRU P51-FIM.
061100
061200 P27-FIM.                        EXIT.
061300*----------------------------------------------------------------*
061400
061500*----------------------------------------------------------------*
061600*    CALCULA O TAMANHO DO NOME SEM OS ESPACOS A DIREITA          *
061700*----------------------------------------------------------------*
061800 P27A-CALCULA-TAMANHO.
061900*----------------------------------------------------------------*
062000
062100     MOVE ZERO TO WS-TAM-NOME.
062200     INSPECT WS-NOME TALLYING WS-TAM-NOME
062300         FOR CHARACTERS BEFORE INITIAL SPACES.
062400     IF WS-NOME(1:1) = SPACE
062500         MOVE ZERO TO WS-TAM-NOME.
062600
062700 P27A-FIM.                        EXIT.
062800*----------------------------------------------------------------*
062900
063000*----------------------------------------------------------------*
063100*    PROCURA PALAVRA SUSPEITA NO NOME (TABELA FIXA - OS-0728)    *
063200*----------------------------------------------------------------*
063300 P27B-TESTA-PALAVRA-SUSPEITA.
063400*----------------------------------------------------------------*
063500
063600     MOVE "N"    TO WS-ACHOU-PALAVRA.
063700     MOVE SPACES TO WS-NOME-MINUSC.
063800     MOVE WS-NOME TO WS-NOME-MINUSC.
063900     INSPECT WS-NOME-MINUSC
064000         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064100                 TO "abcdefghijklmnopqrstuvwxyz".
064200
064300     PERFORM P27B1-PROCURA THRU P27B1-FIM.
064400
064500 P27B-FIM.                        EXIT.
064600*----------------------------------------------------------------*
064700
064800*----------------------------------------------------------------*
064900*    CASCATA DE PROCURA DAS 7 PALAVRAS SUSPEITAS (OS-0728)       *
065000*----------------------------------------------------------------*
065100 P27B1-PROCURA.
065200*----------------------------------------------------------------*
065300
065400     MOVE ZERO TO WS-IDX.
065500     INSPECT WS-NOME-MINUSC TALLYING WS-IDX
065600         FOR ALL "teste".
065700     IF WS-IDX > 0
065800         MOVE "S"      TO WS-ACHOU-PALAVRA
065900         MOVE "teste"  TO WS-PALAVRA-ACHADA
066000         GO TO P27B1-FIM.
066100     MOVE ZERO TO WS-IDX.
066200     INSPECT WS-NOME-MINUSC TALLYING WS-IDX
066300         FOR ALL "test".
066400     IF WS-IDX > 0
066500         MOVE "S"      TO WS-ACHOU-PALAVRA
066600         MOVE "test"   TO WS-PALAVRA-ACHADA
066700         GO TO P27B1-FIM.
066800     MOVE ZERO TO WS-IDX.
066900     INSPECT WS-NOME-MINUSC TALLYING WS-IDX
067000         FOR ALL "golpe".
067100     IF WS-IDX > 0
067200         MOVE "S"      TO WS-ACHOU-PALAVRA
067300         MOVE "golpe"  TO WS-PALAVRA-ACHADA
067400         GO TO P27B1-FIM.
067500     MOVE ZERO TO WS-IDX.
067600     INSPECT WS-NOME-MINUSC TALLYING WS-IDX
067700         FOR ALL "fraude".
067800     IF WS-IDX > 0
067900         MOVE "S"      TO WS-ACHOU-PALAVRA
068000         MOVE "fraude" TO WS-PALAVRA-ACHADA
068100         GO TO P27B1-FIM.
068200     MOVE ZERO TO WS-IDX.
068300     INSPECT WS-NOME-MINUSC TALLYING WS-IDX
068400         FOR ALL "fake".
068500     IF WS-IDX > 0
068600         MOVE "S"      TO WS-ACHOU-PALAVRA
068700         MOVE "fake"   TO WS-PALAVRA-ACHADA
068800         GO TO P27B1-FIM.
068900     MOVE ZERO TO WS-IDX.
069000     INSPECT WS-NOME-MINUSC TALLYING WS-IDX
069100         FOR ALL "falso".
069200     IF WS-IDX > 0
069300         MOVE "S"      TO WS-ACHOU-PALAVRA
069400         MOVE "falso"  TO WS-PALAVRA-ACHADA
069500         GO TO P27B1-FIM.
069600     MOVE ZERO TO WS-IDX.
069700     INSPECT WS-NOME-MINUSC TALLYING WS-IDX
069800         FOR ALL "laranja".
069900     IF WS-IDX > 0
070000         MOVE "S"       TO WS-ACHOU-PALAVRA
070100         MOVE "laranja" TO WS-PALAVRA-ACHADA.
070200
070300 P27B1-FIM.                        EXIT.
070400*----------------------------------------------------------------*
070500
070600*----------------------------------------------------------------*
070700*    CONTA OS DIGITOS NUMERICOS PRESENTES NO NOME                *
070800*----------------------------------------------------------------*
070900 P27C-CONTA-DIGITOS.
071000*----------------------------------------------------------------*
071100
071200     MOVE ZERO TO WS-QTD-DIGITOS-NOME.
071300     MOVE "S"  TO WS-SO-NUMERO.
071400     INSPECT WS-NOME TALLYING WS-QTD-DIGITOS-NOME
071500         FOR ALL "0" "1" "2" "3" "4" "5" "6" "7" "8" "9".
071600     IF WS-NOME(1:1) = SPACE
071700         MOVE "N" TO WS-SO-NUMERO
071800     ELSE                                                    OS-1148
071810         IF WS-NOME(1:WS-TAM-NOME) IS NOT NUMERIC             OS-1148
072000             MOVE "N" TO WS-SO-NUMERO.
072100
072200 P27C-FIM.                        EXIT.
072300*----------------------------------------------------------------*
072400
072500*----------------------------------------------------------------*
072600*    REGRA 8 - HISTORICO DE FRAUDE ANTERIOR PARA A MESMA CHAVE   *
072700*    (QTDE INFORMADA NO PROPRIO ARQUIVO DE ENTRADA - VER NOTA    *
072800*    DO BATCH FLOW SOBRE PRIOR-FRAUD-COUNT) - OS-0759            *
072900*----------------------------------------------------------------*
073000 P28-CHECA-HISTORICO.
073100*----------------------------------------------------------------*
073200
073300     IF PIX-ENT-QTD-FRAUDE > 2                                    OS-0759 
073400         ADD 40 TO WS-ESCORE
073500         PERFORM P52-CONCATENA-HISTORICO THRU P52-FIM.
073600
073700 P28-FIM.                        EXIT.
073800*----------------------------------------------------------------*
073900
074000*----------------------------------------------------------------*
074100*    REGRA 9 - DIGITO VERIFICADOR DE CPF (SO QUANDO A CHAVE E    *
074200*    DO TIPO CPF) - OS-0714                                      *
074300*----------------------------------------------------------------*
074400 P29-VALIDA-CPF.
074500*----------------------------------------------------------------*
074600
074700     MOVE WS-CHAVE(1:11) TO WS-CHAVE-11.
074800     PERFORM P29A-CALCULA-DV-CPF THRU P29A-FIM.
074900     IF WS-CPF-OK = "N"
075000         ADD 70 TO WS-ESCORE
075100         PERFORM P53-CONCATENA-CPF-INVALIDO THRU P53-FIM.
075200
075300 P29-FIM.                        EXIT.
075400*----------------------------------------------------------------*
075500
075600*----------------------------------------------------------------*
075700*    CALCULA E CONFERE OS 2 DIGITOS VERIFICADORES DO CPF         *
075800*----------------------------------------------------------------*
075900 P29A-CALCULA-DV-CPF.
076000*----------------------------------------------------------------*
076100
076200     MOVE "N" TO WS-CPF-OK.
076300     MOVE "S" TO WS-CPF-IGUAIS.
076400     MOVE WS-CHAVE-11-DIG(1) TO WS-DIGITO.
076450     PERFORM P29E-CONFERE-IGUAIS THRU P29E-FIM
076480         VARYING WS-IDX FROM 2 BY 1 UNTIL WS-IDX > 11.
077000     IF WS-CPF-IGUAIS = "S"
077100         GO TO P29A-FIM.
077200
077300     MOVE ZERO TO WS-CPF-SOMA.
077400     MOVE 10   TO WS-CPF-PESO.
077500     PERFORM P29B-SOMA-CPF1 THRU P29B-FIM
077600         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 9.
077700     DIVIDE WS-CPF-SOMA BY 11 GIVING WS-IDX
077800         REMAINDER WS-CPF-RESTO.
077900     COMPUTE WS-CPF-DV1-CALC = 11 - WS-CPF-RESTO.
078000     IF WS-CPF-DV1-CALC >= 10
078100         MOVE 0 TO WS-CPF-DV1-CALC.
078200
078300     MOVE ZERO TO WS-CPF-SOMA.
078400     MOVE 11   TO WS-CPF-PESO.
078500     PERFORM P29C-SOMA-CPF2 THRU P29C-FIM
078600         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.
078700     DIVIDE WS-CPF-SOMA BY 11 GIVING WS-IDX
078800         REMAINDER WS-CPF-RESTO.
078900     COMPUTE WS-CPF-DV2-CALC = 11 - WS-CPF-RESTO.
079000     IF WS-CPF-DV2-CALC >= 10
079100         MOVE 0 TO WS-CPF-DV2-CALC.
079200
079300     IF WS-CHAVE-11-DIG(10) = WS-CPF-DV1-CALC
079400        AND WS-CHAVE-11-DIG(11) = WS-CPF-DV2-CALC
079500         MOVE "S" TO WS-CPF-OK.
079600
079700 P29A-FIM.                        EXIT.
079800*----------------------------------------------------------------*
079810
079820*----------------------------------------------------------------*
079830*    CONFERE SE TODOS OS DIGITOS DO CPF SAO IGUAIS (CPF INVALIDO *
079840*    NESSE CASO, MESMO QUE OS DVS BATESSEM POR COINCIDENCIA)     *
079850*----------------------------------------------------------------*
079860 P29E-CONFERE-IGUAIS.
079870*----------------------------------------------------------------*
079880     IF WS-CHAVE-11-DIG(WS-IDX) NOT = WS-DIGITO
079890         MOVE "N" TO WS-CPF-IGUAIS.
079900 P29E-FIM.                        EXIT.
079910*----------------------------------------------------------------*
079920
080000 P29B-SOMA-CPF1.
080100     MOVE WS-CHAVE-11-DIG(WS-IDX) TO WS-DIGITO.
080200     COMPUTE WS-CPF-SOMA = WS-CPF-SOMA +
080300             (WS-DIGITO * WS-CPF-PESO).
080400     SUBTRACT 1 FROM WS-CPF-PESO.
080500 P29B-FIM.                        EXIT.
080600*----------------------------------------------------------------*
080700
080800 P29C-SOMA-CPF2.
080900     MOVE WS-CHAVE-11-DIG(WS-IDX) TO WS-DIGITO.
081000     COMPUTE WS-CPF-SOMA = WS-CPF-SOMA +
081100             (WS-DIGITO * WS-CPF-PESO).
081200     SUBTRACT 1 FROM WS-CPF-PESO.
081300 P29C-FIM.                        EXIT.
081400*----------------------------------------------------------------*
081500
081600*----------------------------------------------------------------*
081700*    REGRA 10 - DIGITO VERIFICADOR DE CNPJ (SO QUANDO A CHAVE E  *
081800*    DO TIPO CNPJ) - OS-0714                                     *
081900*----------------------------------------------------------------*
082000 P30-VALIDA-CNPJ.
082100*----------------------------------------------------------------*
082200
082300     MOVE WS-CHAVE(1:14) TO WS-CHAVE-14.
082400     PERFORM P30A-CALCULA-DV-CNPJ THRU P30A-FIM.
082500     IF WS-CNPJ-OK = "N"
082600         ADD 70 TO WS-ESCORE
082700         PERFORM P54-CONCATENA-CNPJ-INVALIDO THRU P54-FIM.
082800
082900 P30-FIM.                        EXIT.
083000*----------------------------------------------------------------*
083100
083200*----------------------------------------------------------------*
083300*    CALCULA E CONFERE OS 2 DIGITOS VERIFICADORES DO CNPJ        *
083400*----------------------------------------------------------------*
083500 P30A-CALCULA-DV-CNPJ.
083600*----------------------------------------------------------------*
083700
083800     MOVE "N" TO WS-CNPJ-OK.
083900     MOVE "S" TO WS-CNPJ-IGUAIS.
084000     MOVE WS-CHAVE-14-DIG(1) TO WS-DIGITO.
084050     PERFORM P30E-CONFERE-IGUAIS THRU P30E-FIM
084080         VARYING WS-IDX FROM 2 BY 1 UNTIL WS-IDX > 14.
084600     IF WS-CNPJ-IGUAIS = "S"
084700         GO TO P30A-FIM.
084800
084900     MOVE ZERO TO WS-CNPJ-SOMA.
085000     PERFORM P30B-SOMA-CNPJ1 THRU P30B-FIM
085100         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 12.
085200     DIVIDE WS-CNPJ-SOMA BY 11 GIVING WS-IDX
085300         REMAINDER WS-CNPJ-RESTO.
085400     IF WS-CNPJ-RESTO < 2
085500         MOVE 0 TO WS-CNPJ-DV1-CALC
085600     ELSE
085700         COMPUTE WS-CNPJ-DV1-CALC = 11 - WS-CNPJ-RESTO.
085800
085900     MOVE ZERO TO WS-CNPJ-SOMA.
086000     PERFORM P30C-SOMA-CNPJ2 THRU P30C-FIM
086100         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 13.
086200     DIVIDE WS-CNPJ-SOMA BY 11 GIVING WS-IDX
086300         REMAINDER WS-CNPJ-RESTO.
086400     IF WS-CNPJ-RESTO < 2
086500         MOVE 0 TO WS-CNPJ-DV2-CALC
086600     ELSE
086700         COMPUTE WS-CNPJ-DV2-CALC = 11 - WS-CNPJ-RESTO.
086800
086900     IF WS-CHAVE-14-DIG(13) = WS-CNPJ-DV1-CALC
087000        AND WS-CHAVE-14-DIG(14) = WS-CNPJ-DV2-CALC
087100         MOVE "S" TO WS-CNPJ-OK.
087200
087300 P30A-FIM.                        EXIT.
087400*----------------------------------------------------------------*
087410
087420*----------------------------------------------------------------*
087430*    CONFERE SE TODOS OS DIGITOS DO CNPJ SAO IGUAIS (CNPJ        *
087440*    INVALIDO NESSE CASO, MESMO QUE OS DVS BATESSEM)             *
087450*----------------------------------------------------------------*
087460 P30E-CONFERE-IGUAIS.
087470*----------------------------------------------------------------*
087480     IF WS-CHAVE-14-DIG(WS-IDX) NOT = WS-DIGITO
087490         MOVE "N" TO WS-CNPJ-IGUAIS.
087500 P30E-FIM.                        EXIT.
087510*----------------------------------------------------------------*
087520
087600 P30B-SOMA-CNPJ1.
087700     MOVE WS-CHAVE-14-DIG(WS-IDX)    TO WS-DIGITO.
087800     MOVE WS-CNPJ-PESO1-TAB(WS-IDX)  TO WS-CNPJ-PESO.
087900     COMPUTE WS-CNPJ-SOMA = WS-CNPJ-SOMA +
088000             (WS-DIGITO * WS-CNPJ-PESO).
088100 P30B-FIM.                        EXIT.
088200*----------------------------------------------------------------*
088300
088400 P30C-SOMA-CNPJ2.
088500     MOVE WS-CHAVE-14-DIG(WS-IDX)    TO WS-DIGITO.
088600     MOVE WS-CNPJ-PESO2-TAB(WS-IDX)  TO WS-CNPJ-PESO.
088700     COMPUTE WS-CNPJ-SOMA = WS-CNPJ-SOMA +
088800             (WS-DIGITO * WS-CNPJ-PESO).
088900 P30C-FIM.                        EXIT.
089000*----------------------------------------------------------------*
089100
089200*----------------------------------------------------------------*
089300*    MONTAGEM DO VEREDITO FINAL E DA MENSAGEM - OS-0689/OS-0772  *
089400*    VALIDO SE O ESCORE DE RISCO FOR MENOR QUE 35                *
089500*----------------------------------------------------------------*
089600 P31-MONTA-RESULTADO.
089700*----------------------------------------------------------------*
089800
089900     MOVE WS-ESCORE TO WS-ESCORE-EDIT.
090000     IF WS-ESCORE < 35
090100         MOVE "S" TO WS-VALIDO
090200         STRING "Transacao PIX valida e segura. Score de risco: "
090300                DELIMITED BY SIZE
090400                WS-ESCORE-EDIT DELIMITED BY SIZE
090500                "/100"  DELIMITED BY SIZE
090600                INTO WS-MENSAGEM
090700         IF WS-ESCORE > 0
090800             PERFORM P31A-ANEXA-MOTIVOS-BAIXO THRU P31A-FIM
090900     ELSE
090905         MOVE "N" TO WS-VALIDO                              OS-1149
090910         PERFORM P40B-CALCULA-TAM-MOTIVOS THRU P40B-FIM      OS-1149
091100         STRING "TRANSACAO SUSPEITA DE FRAUDE! Motivos: "
091200                DELIMITED BY SIZE
091300                WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE OS-1149
091400                INTO WS-MENSAGEM.
091500
091600 P31-FIM.                        EXIT.
091700*----------------------------------------------------------------*
091800
091900*----------------------------------------------------------------*
092000*    ANEXA OS MOTIVOS DE BAIXO RISCO NA MENSAGEM DE APROVACAO    *
092100*----------------------------------------------------------------*
092200 P31A-ANEXA-MOTIVOS-BAIXO.
092300*----------------------------------------------------------------*
092400
092410     PERFORM P31B-CALCULA-TAM-MENSAGEM THRU P31B-FIM.        OS-1149
092420     PERFORM P40B-CALCULA-TAM-MOTIVOS THRU P40B-FIM.         OS-1149
092500     STRING WS-MENSAGEM(1:WS-TAM-MENSAGEM) DELIMITED BY SIZE OS-1149
092600            " (Baixo risco detectado: " DELIMITED BY SIZE
092700            WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE   OS-1149
092800            ")" DELIMITED BY SIZE
092900            INTO WS-MENSAGEM.
093000
093100 P31A-FIM.                        EXIT.
093150*----------------------------------------------------------------*
093160*    CALCULA O TAMANHO REAL (SEM PADDING) DA MENSAGEM MONTADA    *
093170*----------------------------------------------------------------*
093180 P31B-CALCULA-TAM-MENSAGEM.
093190     MOVE ZERO TO WS-TAM-MENSAGEM.                           OS-1149
093200     INSPECT WS-MENSAGEM TALLYING WS-TAM-MENSAGEM            OS-1149
093210         FOR CHARACTERS BEFORE INITIAL SPACES.               OS-1149
093220 P31B-FIM.                        EXIT.
093230*----------------------------------------------------------------*
093300
093400*----------------------------------------------------------------*
093500*    GRAVACAO DO REGISTRO DE SAIDA E ATUALIZACAO DOS TOTAIS      *
093600*----------------------------------------------------------------*
093700 P32-GRAVAR-SAIDA.
093800*----------------------------------------------------------------*
093900
094000     IF PIX-ENT-CHAVE = SPACES
094100         MOVE "N/A" TO PIX-SAI-CHAVE
094200     ELSE
094300         MOVE PIX-ENT-CHAVE TO PIX-SAI-CHAVE.
094400     MOVE WS-TIPO-CHAVE  TO PIX-SAI-TIPO-CHAVE.
094500     MOVE WS-NOME        TO PIX-SAI-NOME.
094600     MOVE PIX-ENT-BANCO  TO PIX-SAI-BANCO-COD.
094700     MOVE WS-BANCO-NOME  TO PIX-SAI-BANCO-NOME.
094800     MOVE WS-VALIDO      TO PIX-SAI-VALIDO.
094900     MOVE WS-ESCORE      TO PIX-SAI-ESCORE.
095000     MOVE WS-MENSAGEM    TO PIX-SAI-MENSAGEM.
095100     PERFORM P60-DATA-HORA THRU P60-FIM.
095200     MOVE WS-TIMESTAMP   TO PIX-SAI-TIMESTAMP.
095300     WRITE REG-PIX-SAI.
095600     ADD WS-ESCORE TO WS-SOMA-ESCORE.
095700     IF WS-VALIDO = "S"
095800         ADD 1 TO WS-CONT-VALIDOS
095900     ELSE
096000         ADD 1 TO WS-CONT-FRAUDE.
096100
096200 P32-FIM.                        EXIT.
096300*----------------------------------------------------------------*
096400
096500*----------------------------------------------------------------*
096600*    ROTINAS DE MONTAGEM DA FRASE DE MOTIVO (CONCATENACAO,       *
096700*    ESPACO SEPARADOR ENTRE MOTIVOS, IGUAL A REGRA 191/2 -       *
096800*    "TODOS OS MOTIVOS SEPARADOS POR ESPACO, NA ORDEM DAS        *
096900*    REGRAS") - CADA P4x TRATA O MOTIVO DE UMA REGRA             *
097000*----------------------------------------------------------------*
097100 P40-CONCATENA-MOTIVO.
097200*----------------------------------------------------------------*
097300
097400     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
097502     IF WS-MOTIVOS = SPACES
097504        STRING "Chave PIX esta na lista negra de fraudes conhecidas."
097506                DELIMITED BY SIZE
097508            INTO WS-MOTIVOS
097510     ELSE
097512        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
097514            "Chave PIX esta na lista negra de fraudes conhecidas."
097516                DELIMITED BY SIZE
097518            INTO WS-MOTIVOS.
097900
098000 P40-FIM.                        EXIT.
098100*----------------------------------------------------------------*
098200
098300*----------------------------------------------------------------*
098400*    ANEXA UM ESPACO SEPARADOR NO FIM DA FRASE DE MOTIVOS ATUAL, *
098500*    SE JA HOUVER TEXTO - EVITA ESPACO DUPLO NO PRIMEIRO MOTIVO  *
098600*----------------------------------------------------------------*
098700 P40A-ANEXA-ESPACO.
098800*----------------------------------------------------------------*
098900
099000     IF WS-MOTIVOS NOT = SPACES
099100         PERFORM P40B-CALCULA-TAM-MOTIVOS THRU P40B-FIM
099200         MOVE " " TO WS-MOTIVOS(WS-TAM-MOTIVOS + 1:1).
099300
099400 P40A-FIM.                        EXIT.
099500*----------------------------------------------------------------*
099600
099700 P40B-CALCULA-TAM-MOTIVOS.
099800     MOVE ZERO TO WS-TAM-MOTIVOS.
099900     INSPECT WS-MOTIVOS TALLYING WS-TAM-MOTIVOS
100000         FOR CHARACTERS BEFORE INITIAL SPACES.
100100 P40B-FIM.                        EXIT.
100200*----------------------------------------------------------------*
100300
100400 P41-CONCATENA-DOC-NEGRO.
100500     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
100602     IF WS-MOTIVOS = SPACES
100604        STRING "Documento do beneficiario esta na lista negra."
100606                DELIMITED BY SIZE
100608            INTO WS-MOTIVOS
100610     ELSE
100612        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
100614            "Documento do beneficiario esta na lista negra."
100616                DELIMITED BY SIZE
100618            INTO WS-MOTIVOS.
101000 P41-FIM.                        EXIT.
101100*----------------------------------------------------------------*
101200
101300 P42-CONCATENA-BANCO.
101400     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
101502     IF WS-MOTIVOS = SPACES
101504        STRING "Banco nao reconhecido ou nao confiavel."
101506                DELIMITED BY SIZE
101508            INTO WS-MOTIVOS
101510     ELSE
101512        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
101514            "Banco nao reconhecido ou nao confiavel."
101516                DELIMITED BY SIZE
101518            INTO WS-MOTIVOS.
101900 P42-FIM.                        EXIT.
102000*----------------------------------------------------------------*
102100
102200 P43-CONCATENA-MISMATCH.
102300     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
102402     IF WS-MOTIVOS = SPACES
102404        STRING "Chave PIX nao corresponde ao documento informado."
102406                DELIMITED BY SIZE
102408            INTO WS-MOTIVOS
102410     ELSE
102412        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
102414            "Chave PIX nao corresponde ao documento informado."
102416                DELIMITED BY SIZE
102418            INTO WS-MOTIVOS.
102800 P43-FIM.                        EXIT.
102900*----------------------------------------------------------------*
103000
103100 P44-CONCATENA-VALOR-ALTO.
103200     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
103302     IF WS-MOTIVOS = SPACES
103304        STRING "Valor acima do limite PIX noturno (R$ 1.000,00)."
103306                DELIMITED BY SIZE
103308            INTO WS-MOTIVOS
103310     ELSE
103312        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
103314            "Valor acima do limite PIX noturno (R$ 1.000,00)."
103316                DELIMITED BY SIZE
103318            INTO WS-MOTIVOS.
103700 P44-FIM.                        EXIT.
103800*----------------------------------------------------------------*
103810
103820 P44A-CONCATENA-VALOR-AUSENTE.
103830     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
103840     IF WS-MOTIVOS = SPACES
103850        STRING "Valor da transacao nao informado."
103860                DELIMITED BY SIZE
103870            INTO WS-MOTIVOS
103880     ELSE
103890        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
103900            "Valor da transacao nao informado."
103910                DELIMITED BY SIZE
103920            INTO WS-MOTIVOS.
103930 P44A-FIM.                       EXIT.
103940*----------------------------------------------------------------*
103950
104000 P45-CONCATENA-VALOR-BAIXO.
104100     MOVE WS-VALOR-PIX TO WS-VALOR-EDIT.
104200     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
104302     IF WS-MOTIVOS = SPACES
104304        STRING "Valor muito baixo, tipico de teste de fraude (R$ "
104306                DELIMITED BY SIZE
104308            WS-VALOR-EDIT DELIMITED BY SIZE
104310            ")." DELIMITED BY SIZE
104312            INTO WS-MOTIVOS
104314     ELSE
104316        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
104318            "Valor muito baixo, tipico de teste de fraude (R$ "
104320                DELIMITED BY SIZE
104322            WS-VALOR-EDIT DELIMITED BY SIZE
104324            ")." DELIMITED BY SIZE
104326            INTO WS-MOTIVOS.
104900 P45-FIM.                        EXIT.
105000*----------------------------------------------------------------*
105100
105200 P46-CONCATENA-VALOR-LIMITE.
105300     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
105402     IF WS-MOTIVOS = SPACES
105404        STRING "Valor suspeito proximo ao limite."
105406                DELIMITED BY SIZE
105408            INTO WS-MOTIVOS
105410     ELSE
105412        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
105414            "Valor suspeito proximo ao limite."
105416                DELIMITED BY SIZE
105418            INTO WS-MOTIVOS.
105800 P46-FIM.                        EXIT.
105900*----------------------------------------------------------------*
106000
106100 P47-CONCATENA-NOME-VAZIO.
106200     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
106302     IF WS-MOTIVOS = SPACES
106304        STRING "Nome do beneficiario nao informado."
106306                DELIMITED BY SIZE
106308            INTO WS-MOTIVOS
106310     ELSE
106312        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
106314            "Nome do beneficiario nao informado."
106316                DELIMITED BY SIZE
106318            INTO WS-MOTIVOS.
106700 P47-FIM.                        EXIT.
106800*----------------------------------------------------------------*
106900
107000 P48-CONCATENA-NOME-CURTO.
107100     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
107202     IF WS-MOTIVOS = SPACES
107204        STRING "Nome do beneficiario muito curto."
107206                DELIMITED BY SIZE
107208            INTO WS-MOTIVOS
107210     ELSE
107212        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
107214            "Nome do beneficiario muito curto."
107216                DELIMITED BY SIZE
107218            INTO WS-MOTIVOS.
107600 P48-FIM.                        EXIT.
107700*----------------------------------------------------------------*
107800
107900 P49-CONCATENA-NOME-SUSPEITO.
108000     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
108102     IF WS-MOTIVOS = SPACES
108104        STRING "Nome contem palavra suspeita: '" DELIMITED BY SIZE
108106            WS-PALAVRA-ACHADA DELIMITED BY SPACE
108108            "'." DELIMITED BY SIZE
108110            INTO WS-MOTIVOS
108112     ELSE
108114        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
108116            "Nome contem palavra suspeita: '" DELIMITED BY SIZE
108118            WS-PALAVRA-ACHADA DELIMITED BY SPACE
108120            "'." DELIMITED BY SIZE
108122            INTO WS-MOTIVOS.
108600 P49-FIM.                        EXIT.
108700*----------------------------------------------------------------*
108800
108900 P50-CONCATENA-NOME-NUMEROS.
109000     MOVE WS-QTD-DIGITOS-NOME TO WS-QTD-DIGITOS-EDIT.
109100     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
109202     IF WS-MOTIVOS = SPACES
109204        STRING "Nome contem muitos numeros (" DELIMITED BY SIZE
109206            WS-QTD-DIGITOS-EDIT DELIMITED BY SIZE
109208            " digitos)." DELIMITED BY SIZE
109210            INTO WS-MOTIVOS
109212     ELSE
109214        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
109216            "Nome contem muitos numeros (" DELIMITED BY SIZE
109218            WS-QTD-DIGITOS-EDIT DELIMITED BY SIZE
109220            " digitos)." DELIMITED BY SIZE
109222            INTO WS-MOTIVOS.
109700 P50-FIM.                        EXIT.
109800*----------------------------------------------------------------*
109900
110000 P51-CONCATENA-NOME-SO-NUMERO.
110100     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
110202     IF WS-MOTIVOS = SPACES
110204        STRING "Nome contem apenas numeros." DELIMITED BY SIZE
110206            INTO WS-MOTIVOS
110208     ELSE
110210        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
110212            "Nome contem apenas numeros." DELIMITED BY SIZE
110214            INTO WS-MOTIVOS.
110500 P51-FIM.                        EXIT.
110600*----------------------------------------------------------------*
110700
110800 P52-CONCATENA-HISTORICO.
110900     MOVE PIX-ENT-QTD-FRAUDE TO WS-QTD-FRAUDE-EDIT.
111000     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
111102     IF WS-MOTIVOS = SPACES
111104        STRING "Chave PIX tem historico de tentativas fraudulentas ("
111106                DELIMITED BY SIZE
111108            WS-QTD-FRAUDE-EDIT DELIMITED BY SIZE
111110            " tentativas)." DELIMITED BY SIZE
111112            INTO WS-MOTIVOS
111114     ELSE
111116        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
111118            "Chave PIX tem historico de tentativas fraudulentas ("
111120                DELIMITED BY SIZE
111122            WS-QTD-FRAUDE-EDIT DELIMITED BY SIZE
111124            " tentativas)." DELIMITED BY SIZE
111126            INTO WS-MOTIVOS.
111700 P52-FIM.                        EXIT.
111800*----------------------------------------------------------------*
111900
112000 P53-CONCATENA-CPF-INVALIDO.
112100     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
112202     IF WS-MOTIVOS = SPACES
112204        STRING "CPF com digitos verificadores invalidos."
112206                DELIMITED BY SIZE
112208            INTO WS-MOTIVOS
112210     ELSE
112212        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
112214            "CPF com digitos verificadores invalidos."
112216                DELIMITED BY SIZE
112218            INTO WS-MOTIVOS.
112600 P53-FIM.                        EXIT.
112700*----------------------------------------------------------------*
112800
112900 P54-CONCATENA-CNPJ-INVALIDO.
113000     PERFORM P40A-ANEXA-ESPACO THRU P40A-FIM.
113102     IF WS-MOTIVOS = SPACES
113104        STRING "CNPJ com digitos verificadores invalidos."
113106                DELIMITED BY SIZE
113108            INTO WS-MOTIVOS
113110     ELSE
113112        STRING WS-MOTIVOS(1:WS-TAM-MOTIVOS) DELIMITED BY SIZE
113114            "CNPJ com digitos verificadores invalidos."
113116                DELIMITED BY SIZE
113118            INTO WS-MOTIVOS.
113500 P54-FIM.                        EXIT.
113600*----------------------------------------------------------------*
113700
113800*----------------------------------------------------------------*
113900*    MONTA O TIMESTAMP DE CONFERENCIA                            *
114000*----------------------------------------------------------------*
114100 P60-DATA-HORA.
114200*----------------------------------------------------------------*
114300
114400     ACCEPT WS-DATA-HOJE FROM DATE YYYYMMDD.
114500     ACCEPT WS-HORA-HOJE FROM TIME.
114600     MOVE WS-HOJE-ANO TO WS-TS-ANO.
114700     MOVE WS-HOJE-MES TO WS-TS-MES.
114800     MOVE WS-HOJE-DIA TO WS-TS-DIA.
114900     MOVE WS-HOJE-HH  TO WS-TS-HH.
115000     MOVE WS-HOJE-MI  TO WS-TS-MI.
115100     MOVE WS-HOJE-SS  TO WS-TS-SS.
115200
115300 P60-FIM.                        EXIT.
115400*----------------------------------------------------------------*
115500
115600*----------------------------------------------------------------*
115700*    FECHAMENTO DO LOTE - TOTAIS PARA A AUDITORIA (OS-0788)      *
115800*----------------------------------------------------------------*
115900 P90-TOTAIS.
116000*----------------------------------------------------------------*
116100
116200     IF WS-CONT-LIDOS > 0
116300         DIVIDE WS-SOMA-ESCORE BY WS-CONT-LIDOS
116400             GIVING WS-MEDIA-ESCORE
116500             REMAINDER WS-MEDIA-RESTO
116600     ELSE
116700         MOVE ZERO TO WS-MEDIA-ESCORE.
116800
116900     DISPLAY "RELATORIO DE CONFERENCIA DE PIX - ELDORADO".
117000     DISPLAY "REGISTROS LIDOS..............: " WS-CONT-LIDOS.
117100     DISPLAY "TRANSACOES VALIDAS...........: " WS-CONT-VALIDOS.
117200     DISPLAY "TRANSACOES SUSPEITAS.........: " WS-CONT-FRAUDE.
117300     DISPLAY "SOMA DOS ESCORES DE RISCO.....: " WS-SOMA-ESCORE.   OS-0788 
117400     DISPLAY "MEDIA DO ESCORE DE RISCO......: " WS-MEDIA-ESCORE.  OS-0788 
117500     CLOSE PIX-ENTRADA.
117600     CLOSE PIX-SAIDA.
117700     STOP RUN.
117800
117900 P90-END.                        EXIT.
118000*----------------------------------------------------------------*
