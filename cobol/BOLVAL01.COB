000100******************************************************************       
000200* PROGRAMA...: BOLVAL01                                          *       
000300* SISTEMA....: CONTROLE FINANCEIRO ELDORADO                      *       
000400* FUNCAO.....: CONFERENCIA (VALIDACAO) DE BOLETOS BANCARIOS      *       
000500*              RECEBIDOS EM LOTE - LINHA DIGITAVEL DE 47 POS.    *       
000600******************************************************************       
000700 IDENTIFICATION DIVISION.                                                
000800 PROGRAM-ID.    BOLVAL01.                                                
000900 AUTHOR.        R F MACHADO.                                             
001000 INSTALLATION.  ELDORADO - CONTROLE FINANCEIRO - SAPUCAIA DO SUL.        
001100 DATE-WRITTEN.  14/05/1991.                                              
001200 DATE-COMPILED.                                                          
001300 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO ELDORADO.          
001400******************************************************************       
001500* HISTORICO DE ALTERACOES                                        *       
001600* ----------------------------------------------------------------       
001700* DATA        PROG  OS/CHAM   DESCRICAO                                  
001800* ----------------------------------------------------------------       
001900* 14/05/1991  RFM   OS-0091   VERSAO INICIAL - CONFERENCIA DE            
002000*                             TITULOS DE COBRANCA (TELA), UM             
002100*                             BOLETO POR VEZ, DIGITADO NO BALCAO.        
002200* 03/02/1992  RFM   OS-0114   INCLUIDO CALCULO DO DV DA LINHA            
002300*                             DIGITAVEL (MODULO 10) NOS 3 CAMPOS.        
002400* 22/09/1993  RFM   OS-0177   INCLUIDA TABELA DE BANCOS ACEITOS          
002500*                             PELA TESOURARIA (10 CODIGOS FEBRABAN)      
002600* 11/04/1995  RFM   OS-0233   CORRIGIDO CALCULO DO CAMPO 1 DO            
002700*                             MODULO 10 - FALTAVA O DIGITO DA            
002800*                             MOEDA NA SOMA.                             
002900* 30/07/1996  VLC   OS-0271   ROTINA PASSOU A REJEITAR BARRAS COM        
003000*                             MENOS DE 47 POSICOES PREENCHIDAS.          
003100* 09/03/1998  VLC   OS-0309   ADEQUACAO ANO 2000 - DATA DE               
003200*                             CONFERENCIA PASSA A SER GRAVADA            
003300*                             COM 4 POSICOES DE ANO (WS-DATA-HOJE)       
003400* 18/01/1999  VLC   OS-0318   ADEQUACAO ANO 2000 CONCLUIDA E             
003500*                             HOMOLOGADA COM A TESOURARIA.               
003600* 05/06/2001  JCS   OS-0402   INCLUIDO CALCULO DO DV GERAL DO            
003700*                             CODIGO DE BARRAS (MODULO 11 - 43 POS)      
003800* 14/11/2003  JCS   OS-0455   MENSAGENS DE CONFERENCIA PASSARAM A        
003900*                             SER GRAVADAS EM ARQUIVO PARA               
004000*                             AUDITORIA (ANTES SO NA TELA).              
004100* 27/02/2008  MPS   OS-0519   PROGRAMA CONVERTIDO DE CONFERENCIA         
004200*                             INDIVIDUAL (TELA) PARA PROCESSAMENTO       
004300*                             EM LOTE - ENTRADA E SAIDA EM ARQUIVO       
004400*                             SEQUENCIAL, SEM INTERACAO COM              
004500*                             OPERADOR (PEDIDO TESOURARIA).              
004600* 19/08/2013  MPS   OS-0602   INCLUIDOS NA TABELA DE BANCOS OS           
004700*                             CODIGOS DE INSTITUICOES DE PAGAMENTO       
004800*                             (260, 077, 290, 323, 380).                 
004900* 06/05/2021  DAS   OS-0688   RELATORIO FINAL DE LOTE PASSA A
005000*                             DISCRIMINAR O MOTIVO DE REJEICAO
005100*                             (FORMATO / BANCO / DV) A PEDIDO DA
005200*                             AUDITORIA INTERNA.
005210* 19/03/2025  JCS   OS-1147   AUDITORIA DE CONTROLES: RETIRADA A
005220*                             CHAVE DE TESTE UPSI-0 QUE NUNCA FOI
005230*                             USADA EM PRODUCAO; CORRIGIDO O NOME
005240*                             DO BANCO 260 NA TABELA DE BANCOS
005250*                             CONFIAVEIS.
005260* 21/07/2025  JCS   OS-1150   AUDITORIA DE CONTROLES: ACRESCENTADA
005270*                             A SECAO SPECIAL-NAMES (CLASSE DOS
005280*                             DIGITOS 0-9 USADA NA CONFERENCIA DO
005290*                             FORMATO DO CODIGO DE BARRAS).
005300******************************************************************
005400*                                                                        
005500 ENVIRONMENT DIVISION.
005600*    CLASSE DE DIGITOS DA LINHA DIGITAVEL/CODIGO DE BARRAS - OS-1150
005700 SPECIAL-NAMES.  CLASS CLASSE-DIGITOS IS "0" THRU "9".        OS-1150
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.                                                           
006400     SELECT BOL-ENTRADA ASSIGN TO BOLENT                                 
006500            ORGANIZATION IS LINE SEQUENTIAL                              
006600            FILE STATUS  IS WS-FS-BOLENT.                                
006700     SELECT BOL-SAIDA   ASSIGN TO BOLSAI                                 
006800            ORGANIZATION IS LINE SEQUENTIAL                              
006900            FILE STATUS  IS WS-FS-BOLSAI.                                
007000*                                                                        
007100 DATA DIVISION.                                                          
007200 FILE SECTION.                                                           
007300*                                                                        
007400 FD  BOL-ENTRADA                                                         
007500     LABEL RECORD IS STANDARD.                                           
007600 01  REG-BOL-ENT.                                                        
007700     03  BOL-ENT-BARCODE      PIC X(47).                                 
007800*                                                                        
007900 FD  BOL-SAIDA                                                           
008000     LABEL RECORD IS STANDARD.                                           
008100 01  REG-BOL-SAI.                                                        
008200     03  BOL-SAI-BARCODE      PIC X(47).                                 
008300     03  BOL-SAI-VALIDO       PIC X(01).                                 
008400     03  BOL-SAI-BANCO        PIC X(30).                                 
008500     03  BOL-SAI-MENSAGEM     PIC X(80).                                 
008600     03  BOL-SAI-TIMESTAMP    PIC X(19).                                 
008700*                                                                        
008800 WORKING-STORAGE SECTION.                                                
008900*----------------------------------------------------------------*       
009000*    CHAVES DE FIM DE ARQUIVO E STATUS DE ARQUIVO                *       
009100*----------------------------------------------------------------*       
009200 77  WS-FS-BOLENT             PIC X(02) VALUE SPACES.
009300 77  WS-FS-BOLSAI             PIC X(02) VALUE SPACES.
009800*----------------------------------------------------------------*
009900*    CONTADORES DE FECHAMENTO DE LOTE (TOTAIS DO RELATORIO)      *       
010000*----------------------------------------------------------------*       
010100 77  WS-CONT-LIDOS            PIC 9(07) COMP VALUE ZEROS.                
010200 77  WS-CONT-VALIDOS          PIC 9(07) COMP VALUE ZEROS.                
010300 77  WS-CONT-INVALIDOS        PIC 9(07) COMP VALUE ZEROS.                
010400 77  WS-CONT-FORMATO          PIC 9(07) COMP VALUE ZEROS.                
010500 77  WS-CONT-BANCO            PIC 9(07) COMP VALUE ZEROS.                
010600 77  WS-CONT-DV-TIPO          PIC 9(07) COMP VALUE ZEROS.                
010700 77  WS-CONT-DV-GERAL         PIC 9(07) COMP VALUE ZEROS.         OS-0688 
010800*----------------------------------------------------------------*       
010900*    AREA DE TRABALHO DO BOLETO CORRENTE                        *        
011000*----------------------------------------------------------------*       
011100 01  WS-BARCODE                   PIC X(47) VALUE SPACES.                
011200 01  WS-BARCODE-CAMPOS REDEFINES WS-BARCODE.                             
011300     03  WS-CAMPO1.                                                      
011400         05  WS-BANCO-MOEDA.                                             
011500             07  WS-CAMPO-BANCO       PIC X(03).                         
011600             07  WS-CAMPO-MOEDA       PIC X(01).                         
011700         05  WS-CAMPO1-LIVRE          PIC X(05).                         
011800     03  WS-DV1                       PIC 9(01).                         
011900     03  WS-CAMPO2                    PIC X(10).                         
012000     03  WS-DV2                       PIC 9(01).                         
012100     03  WS-CAMPO3                    PIC X(10).                         
012200     03  WS-DV3                       PIC 9(01).                         
012300     03  WS-DV-GERAL                  PIC 9(01).                         
012400     03  WS-FATOR-VALOR.                                                 
012500         05  WS-FATOR-VENCTO          PIC X(04).                         
012600         05  WS-VALOR-BARCODE         PIC X(10).                         
012700*                                                                        
012800 01  WS-BLOCO-43.                                                        
012900     03  WS-BLOCO-P1                  PIC X(04).                         
013000     03  WS-BLOCO-P2                  PIC X(14).                         
013100     03  WS-BLOCO-P3                  PIC X(05).                         
013200     03  WS-BLOCO-P4                  PIC X(10).                         
013300     03  WS-BLOCO-P5                  PIC X(10).                         
013400*                                                                        
013500 77  WS-VALIDO                PIC X(01) VALUE "N".                       
013600 01  WS-BANCO-NOME            PIC X(30) VALUE SPACES.                    
013700 01  WS-MENSAGEM              PIC X(80) VALUE SPACES.                    
013800*----------------------------------------------------------------*       
013900*    SINALIZADORES DAS REGRAS DE CONFERENCIA                    *        
014000*----------------------------------------------------------------*       
014100 77  WS-FORMATO-FLAG          PIC X(01) VALUE "N".                       
014200     88  FORMATO-OK                     VALUE "S".                       
014300 77  WS-BANCO-FLAG            PIC X(01) VALUE "N".                       
014400     88  BANCO-CONFIAVEL                VALUE "S".                       
014500 77  WS-MOD10-FLAG            PIC X(01) VALUE "N".                       
014600     88  MOD10-OK                       VALUE "S".                       
014700 77  WS-MOD11-FLAG            PIC X(01) VALUE "N".                       
014800     88  MOD11-OK                       VALUE "S".                       
014900*----------------------------------------------------------------*       
015000*    AREA DE CALCULO DO MODULO 10 (LINHA DIGITAVEL)              *       
015100*----------------------------------------------------------------*       
015200 77  WS-MOD10-CAMPO           PIC X(10) VALUE SPACES.                    
015300 77  WS-MOD10-TAM             PIC 9(02) COMP VALUE ZERO.                 
015400 77  WS-MOD10-DV-INFORMADO    PIC 9(01) VALUE ZERO.                      
015500 77  WS-MOD10-DV-CALC         PIC 9(01) VALUE ZERO.                      
015600 77  WS-MOD10-SOMA            PIC 9(03) COMP VALUE ZERO.                 
015700 77  WS-MOD10-QUOC            PIC 9(02) COMP VALUE ZERO.                 
015800 77  WS-MOD10-RESTO           PIC 9(01) VALUE ZERO.                      
015900 01  WS-MOD10-PRODUTO             PIC 9(02) VALUE ZERO.                  
016000 01  WS-MOD10-PRODUTO-R REDEFINES WS-MOD10-PRODUTO.                      
016100     03  WS-MOD10-DEZ             PIC 9(01).                             
016200     03  WS-MOD10-UNI             PIC 9(01).                             
016300 77  WS-IDX                   PIC 9(02) COMP VALUE ZERO.                 
016400 77  WS-MULT                  PIC 9(01) COMP VALUE ZERO.                 
016500 77  WS-MULT11                PIC 9(01) COMP VALUE ZERO.                 
016600 77  WS-DIGITO                PIC 9(01) VALUE ZERO.                      
016700 77  WS-PRODUTO               PIC 9(02) COMP VALUE ZERO.                 
016800 77  WS-PARCELA               PIC 9(02) COMP VALUE ZERO.                 
016900*----------------------------------------------------------------*       
017000*    AREA DE CALCULO DO MODULO 11 (DV GERAL DO CODIGO DE BARRAS) *       
017100*----------------------------------------------------------------*       
017200 77  WS-MOD11-SOMA            PIC 9(04) COMP VALUE ZERO.          OS-0402 
017300 77  WS-MOD11-QUOC            PIC 9(02) COMP VALUE ZERO.                 
017400 77  WS-MOD11-RESTO           PIC 9(02) VALUE ZERO.                      
017500 77  WS-MOD11-DV-CALC         PIC 9(01) VALUE ZERO.                      
017600 77  WS-MOD11-DV-INFORMADO    PIC 9(01) VALUE ZERO.                      
017700*----------------------------------------------------------------*       
017800*    DATA E HORA DE CONFERENCIA (ADEQUACAO ANO 2000 - VER OS-0309)       
017900*----------------------------------------------------------------*       
018000 01  WS-DATA-HOJE                 PIC 9(08) VALUE ZEROS.          OS-0309 
018100 01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE.                              
018200     03  WS-HOJE-ANO              PIC 9(04).                             
018300     03  WS-HOJE-MES              PIC 9(02).                             
018400     03  WS-HOJE-DIA              PIC 9(02).                             
018500 01  WS-HORA-HOJE                 PIC 9(08) VALUE ZEROS.                 
018600 01  WS-HORA-HOJE-R REDEFINES WS-HORA-HOJE.                              
018700     03  WS-HOJE-HH               PIC 9(02).                             
018800     03  WS-HOJE-MI               PIC 9(02).                             
018900     03  WS-HOJE-SS               PIC 9(02).                             
019000     03  WS-HOJE-CENT             PIC 9(02).                             
019100 01  WS-TIMESTAMP.                                                       
019200     03  WS-TS-ANO                PIC 9(04).                             
019300     03  FILLER                   PIC X(01) VALUE "-".                   
019400     03  WS-TS-MES                PIC 9(02).                             
019500     03  FILLER                   PIC X(01) VALUE "-".                   
019600     03  WS-TS-DIA                PIC 9(02).                             
019700     03  FILLER                   PIC X(01) VALUE "-".                   
019800     03  WS-TS-HH                 PIC 9(02).                             
019900     03  FILLER                   PIC X(01) VALUE ".".                   
020000     03  WS-TS-MI                 PIC 9(02).                             
020100     03  FILLER                   PIC X(01) VALUE ".".                   
020200     03  WS-TS-SS                 PIC 9(02).                             
020300*----------------------------------------------------------------*
020400*    TABELA DE BANCOS ACEITOS PELA TESOURARIA (VER OS-0177/0602) *
020450*    REALIZADA EM CASCATA DE IF NO PARAGRAFO P22, NOS MOLDES DAS *
020480*    ANTIGAS TABELAS DE FORNECEDOR/DEPARTAMENTO DO CADASTRO.     *
020500*----------------------------------------------------------------*
020800*
020900*================================================================*       
021000 PROCEDURE                       DIVISION.                               
021100*================================================================*       
021200                                                                         
021300*----------------------------------------------------------------*       
021400*    PROCESSAMENTO PRINCIPAL DO LOTE                            *        
021500*----------------------------------------------------------------*       
021600 P00-INICIO.                                                             
021700*----------------------------------------------------------------*       
021800                                                                         
021900     PERFORM P01-ABERTURA.                                               
022000     GO TO P10-LER-BOLETO.                                               
022100                                                                         
022200 P00-END.                        EXIT.                                   
022300*----------------------------------------------------------------*       
022400                                                                         
022500*----------------------------------------------------------------*       
022600*    ABERTURA DOS ARQUIVOS DE ENTRADA E SAIDA DO LOTE            *       
022700*----------------------------------------------------------------*       
022800 P01-ABERTURA.                                                           
022900*----------------------------------------------------------------*       
023000                                                                         
023100     OPEN INPUT  BOL-ENTRADA.                                            
023200     OPEN OUTPUT BOL-SAIDA.                                              
023300     MOVE ZEROS TO WS-CONT-LIDOS     WS-CONT-VALIDOS                     
023400                   WS-CONT-INVALIDOS WS-CONT-FORMATO                     
023500                   WS-CONT-BANCO     WS-CONT-DV-TIPO                     
023600                   WS-CONT-DV-GERAL.                                     
023800 P01-END.                        EXIT.                                   
023900*----------------------------------------------------------------*       
024000                                                                         
024100*----------------------------------------------------------------*       
024200*    LEITURA SEQUENCIAL DO ARQUIVO DE BOLETOS (BANCO23 ADAPT.)   *       
024300*----------------------------------------------------------------*       
024400 P10-LER-BOLETO.                                                         
024500*----------------------------------------------------------------*       
024600                                                                         
024700     READ BOL-ENTRADA                                                    
024800         AT END                                                          
024900             GO TO P90-TOTAIS.                                           
025000     ADD 1 TO WS-CONT-LIDOS.                                             
025100     MOVE BOL-ENT-BARCODE TO WS-BARCODE.                                 
025200     PERFORM P20-VALIDAR-BOLETO THRU P20-FIM.                            
025300     PERFORM P30-GRAVAR-SAIDA THRU P30-FIM.                              
025400     GO TO P10-LER-BOLETO.                                               
025500                                                                         
025600 P10-END.                        EXIT.                                   
025700*----------------------------------------------------------------*       
025800                                                                         
025900*----------------------------------------------------------------*       
026000*    CADEIA DE REGRAS DE CONFERENCIA DO BOLETO (1A. QUE FALHAR   *       
026100*    ENCERRA A CONFERENCIA - VER OS-0091/0114/0233/0402)         *       
026200*----------------------------------------------------------------*       
026300 P20-VALIDAR-BOLETO.                                                     
026400*----------------------------------------------------------------*       
026500                                                                         
026600     MOVE "N"          TO WS-VALIDO.                                     
026700     MOVE "Desconhecido" TO WS-BANCO-NOME.                               
026800     MOVE SPACES       TO WS-MENSAGEM.                                   
026900                                                                         
027000     PERFORM P21-CHECA-FORMATO THRU P21-FIM.                             
027100     IF NOT FORMATO-OK                                                   
027200         ADD 1 TO WS-CONT-FORMATO                                        
027300         MOVE "Codigo de barras invalido. Verifique os digitos."         
027400             TO WS-MENSAGEM                                              
027500         GO TO P20-FIM.                                                  
027600                                                                         
027700     PERFORM P22-CHECA-BANCO THRU P22-FIM.                               
027800     IF NOT BANCO-CONFIAVEL                                              
027900         ADD 1 TO WS-CONT-BANCO                                          
028000          MOVE "Emissor do boleto nao e confiavel ou nao foi encon       
028030-        "trado."                                                        
028060          TO WS-MENSAGEM                                                 
028200         GO TO P20-FIM.                                                  
028300                                                                         
028400     PERFORM P23-CHECA-MOD10 THRU P23-FIM.                               
028500     IF NOT MOD10-OK                                                     
028600         ADD 1 TO WS-CONT-DV-TIPO                                        
028700         MOVE "Codigo de barras invalido. Verifique os digitos."         
028800             TO WS-MENSAGEM                                              
028900         GO TO P20-FIM.                                                  
029000                                                                         
029100     PERFORM P24-CHECA-MOD11 THRU P24-FIM.                               
029200     IF NOT MOD11-OK                                                     
029300         ADD 1 TO WS-CONT-DV-GERAL                                       
029400         MOVE "Boleto invalido. O digito verificador nao confere."       
029500             TO WS-MENSAGEM                                              
029600         GO TO P20-FIM.                                                  
029700                                                                         
029800     MOVE "S"              TO WS-VALIDO.                                 
029900     MOVE "Boleto legitimo." TO WS-MENSAGEM.                             
030000                                                                         
030100 P20-FIM.                        EXIT.                                   
030200*----------------------------------------------------------------*       
030300                                                                         
030400*----------------------------------------------------------------*       
030500*    REGRA 1 - FORMATO: 47 DIGITOS NUMERICOS EXATOS             *        
030600*----------------------------------------------------------------*       
030700 P21-CHECA-FORMATO.                                                      
030800*----------------------------------------------------------------*       
030900                                                                         
031000     IF BOL-ENT-BARCODE IS CLASSE-DIGITOS                        OS-1150
031100         MOVE "S" TO WS-FORMATO-FLAG
031200     ELSE
031300         MOVE "N" TO WS-FORMATO-FLAG.
031500 P21-FIM.                        EXIT.                                   
031600*----------------------------------------------------------------*       
031700                                                                         
031800*----------------------------------------------------------------*       
031900*    REGRA 2 - BANCO EMISSOR CONSTA NA TABELA DA TESOURARIA      *       
032000*    (LISTA FEBRABAN FIXA - IGUAL AO CADASTRO DE CONTAS/FORNEC.  *       
032100*    DAS TELAS ANTIGAS - OS-0177, AMPLIADA NA OS-0602)           *       
032200*----------------------------------------------------------------*       
032300 P22-CHECA-BANCO.                                                        
032400*----------------------------------------------------------------*       
032500                                                                         
032600     MOVE "N"            TO WS-BANCO-FLAG.                               
032700     MOVE "Desconhecido" TO WS-BANCO-NOME.                               
032800     IF WS-CAMPO-BANCO = "237"                                           
032900         MOVE "Bradesco"                 TO WS-BANCO-NOME                
033000         MOVE "S"                        TO WS-BANCO-FLAG.               
033100     IF WS-CAMPO-BANCO = "341"                                           
033200         MOVE "Itau Unibanco"             TO WS-BANCO-NOME               
033300         MOVE "S"                        TO WS-BANCO-FLAG.               
033400     IF WS-CAMPO-BANCO = "001"                                           
033500         MOVE "Banco do Brasil"          TO WS-BANCO-NOME                
033600         MOVE "S"                        TO WS-BANCO-FLAG.               
033700     IF WS-CAMPO-BANCO = "104"                                           
033800         MOVE "Caixa Economica Federal"  TO WS-BANCO-NOME                
033900         MOVE "S"                        TO WS-BANCO-FLAG.               
034000     IF WS-CAMPO-BANCO = "033"                                           
034100         MOVE "Santander"                TO WS-BANCO-NOME                
034200         MOVE "S"                        TO WS-BANCO-FLAG.               
034300     IF WS-CAMPO-BANCO = "260"                                           
034400         MOVE "Nu Pagamentos (Nubank)"   TO WS-BANCO-NOME
034500         MOVE "S"                        TO WS-BANCO-FLAG.               
034600     IF WS-CAMPO-BANCO = "077"                                           
034700         MOVE "Banco Inter"              TO WS-BANCO-NOME                
034800         MOVE "S"                        TO WS-BANCO-FLAG.               
034900     IF WS-CAMPO-BANCO = "290"                                           
035000         MOVE "PagBank"                  TO WS-BANCO-NOME                
035100         MOVE "S"                        TO WS-BANCO-FLAG.               
035200     IF WS-CAMPO-BANCO = "323"                                           
035300         MOVE "Mercado Pago"             TO WS-BANCO-NOME                
035400         MOVE "S"                        TO WS-BANCO-FLAG.               
035500     IF WS-CAMPO-BANCO = "380"                                           
035600         MOVE "PicPay"                   TO WS-BANCO-NOME                
035700         MOVE "S"                        TO WS-BANCO-FLAG.               
035900 P22-FIM.                        EXIT.                                   
036000*----------------------------------------------------------------*       
036100                                                                         
036200*----------------------------------------------------------------*       
036300*    REGRA 3 - DV DE CADA CAMPO DA LINHA DIGITAVEL (MODULO 10)   *       
036400*----------------------------------------------------------------*       
036500 P23-CHECA-MOD10.                                                        
036600*----------------------------------------------------------------*       
036700                                                                         
036800     MOVE "S" TO WS-MOD10-FLAG.                                          
036900                                                                         
037000     MOVE SPACES          TO WS-MOD10-CAMPO.                             
037100     MOVE WS-CAMPO1       TO WS-MOD10-CAMPO(1:9).                        
037200     MOVE 9               TO WS-MOD10-TAM.                               
037300     MOVE WS-DV1          TO WS-MOD10-DV-INFORMADO.                      
037400     PERFORM P23A-CALCULA-MOD10 THRU P23A-FIM.                           
037500     IF WS-MOD10-DV-CALC NOT = WS-MOD10-DV-INFORMADO                     
037600         MOVE "N" TO WS-MOD10-FLAG.                                      
037700                                                                         
037800     MOVE SPACES          TO WS-MOD10-CAMPO.                             
037900     MOVE WS-CAMPO2       TO WS-MOD10-CAMPO(1:10).                       
038000     MOVE 10              TO WS-MOD10-TAM.                               
038100     MOVE WS-DV2          TO WS-MOD10-DV-INFORMADO.                      
038200     PERFORM P23A-CALCULA-MOD10 THRU P23A-FIM.                           
038300     IF WS-MOD10-DV-CALC NOT = WS-MOD10-DV-INFORMADO                     
038400         MOVE "N" TO WS-MOD10-FLAG.                                      
038500                                                                         
038600     MOVE SPACES          TO WS-MOD10-CAMPO.                             
038700     MOVE WS-CAMPO3       TO WS-MOD10-CAMPO(1:10).                       
038800     MOVE 10              TO WS-MOD10-TAM.                               
038900     MOVE WS-DV3          TO WS-MOD10-DV-INFORMADO.                      
039000     PERFORM P23A-CALCULA-MOD10 THRU P23A-FIM.                           
039100     IF WS-MOD10-DV-CALC NOT = WS-MOD10-DV-INFORMADO                     
039200         MOVE "N" TO WS-MOD10-FLAG.                                      
039400 P23-FIM.                        EXIT.                                   
039500*----------------------------------------------------------------*       
039600                                                                         
039700*----------------------------------------------------------------*       
039800*    CALCULA O DV MODULO 10 DE UM CAMPO (OS-0114/OS-0233)        *       
039900*----------------------------------------------------------------*       
040000 P23A-CALCULA-MOD10.                                                     
040100*----------------------------------------------------------------*       
040200                                                                         
040300     MOVE 0 TO WS-MOD10-SOMA.                                            
040400     MOVE 2 TO WS-MULT.                                                  
040500     PERFORM P23B-DIGITO-MOD10 THRU P23B-FIM                             
040600         VARYING WS-IDX FROM WS-MOD10-TAM BY -1                          
040700         UNTIL WS-IDX < 1.                                               
040800     DIVIDE WS-MOD10-SOMA BY 10 GIVING WS-MOD10-QUOC                     
040900         REMAINDER WS-MOD10-RESTO.                                       
041000     IF WS-MOD10-RESTO = 0                                               
041100         MOVE 0 TO WS-MOD10-DV-CALC                                      
041200     ELSE                                                                
041300         COMPUTE WS-MOD10-DV-CALC = 10 - WS-MOD10-RESTO.                 
041500 P23A-FIM.                        EXIT.                                  
041600*----------------------------------------------------------------*       
041700                                                                         
041800*----------------------------------------------------------------*       
041900*    SOMA UM DIGITO DO CAMPO NO MODULO 10, DA DIREITA P/ ESQUERDA*       
042000*----------------------------------------------------------------*       
042100 P23B-DIGITO-MOD10.                                                      
042200*----------------------------------------------------------------*       
042300                                                                         
042400     MOVE WS-MOD10-CAMPO(WS-IDX:1) TO WS-DIGITO.                         
042500     COMPUTE WS-PRODUTO = WS-DIGITO * WS-MULT.                           
042600     IF WS-PRODUTO > 9                                                   
042700         MOVE WS-PRODUTO TO WS-MOD10-PRODUTO                             
042800         ADD WS-MOD10-DEZ WS-MOD10-UNI GIVING WS-PARCELA                 
042900     ELSE                                                                
043000         MOVE WS-PRODUTO TO WS-PARCELA.                                  
043100     ADD WS-PARCELA TO WS-MOD10-SOMA.                                    
043200     IF WS-MULT = 2                                                      
043300         MOVE 1 TO WS-MULT                                               
043400     ELSE                                                                
043500         MOVE 2 TO WS-MULT.                                              
043700 P23B-FIM.                        EXIT.                                  
043800*----------------------------------------------------------------*       
043900                                                                         
044000*----------------------------------------------------------------*       
044100*    REGRA 4 - DV GERAL DO CODIGO DE BARRAS (MODULO 11 - OS-0402)*       
044200*----------------------------------------------------------------*       
044300 P24-CHECA-MOD11.                                                        
044400*----------------------------------------------------------------*       
044500                                                                         
044600     MOVE WS-BANCO-MOEDA     TO WS-BLOCO-P1.                             
044700     MOVE WS-FATOR-VALOR     TO WS-BLOCO-P2.                             
044800     MOVE WS-CAMPO1-LIVRE    TO WS-BLOCO-P3.                             
044900     MOVE WS-CAMPO2          TO WS-BLOCO-P4.                             
045000     MOVE WS-CAMPO3          TO WS-BLOCO-P5.                             
045100                                                                         
045200     MOVE 0 TO WS-MOD11-SOMA.                                            
045300     MOVE 2 TO WS-MULT11.                                                
045400     PERFORM P24A-DIGITO-MOD11 THRU P24A-FIM                             
045500         VARYING WS-IDX FROM 43 BY -1                                    
045600         UNTIL WS-IDX < 1.                                               
045700     DIVIDE WS-MOD11-SOMA BY 11 GIVING WS-MOD11-QUOC              OS-0402 
045800         REMAINDER WS-MOD11-RESTO.                                       
045900     IF WS-MOD11-RESTO = 0 OR WS-MOD11-RESTO = 1                         
046000                          OR WS-MOD11-RESTO = 10                         
046100         MOVE 1 TO WS-MOD11-DV-CALC                                      
046200     ELSE                                                                
046300         COMPUTE WS-MOD11-DV-CALC = 11 - WS-MOD11-RESTO.                 
046400                                                                         
046500     MOVE WS-DV-GERAL TO WS-MOD11-DV-INFORMADO.                          
046600     IF WS-MOD11-DV-CALC = WS-MOD11-DV-INFORMADO                         
046700         MOVE "S" TO WS-MOD11-FLAG                                       
046800     ELSE                                                                
046900         MOVE "N" TO WS-MOD11-FLAG.                                      
047100 P24-FIM.                        EXIT.                                   
047200*----------------------------------------------------------------*       
047300                                                                         
047400*----------------------------------------------------------------*       
047500*    SOMA UM DIGITO DO BLOCO DE 43 POS. NO MODULO 11             *       
047600*----------------------------------------------------------------*       
047700 P24A-DIGITO-MOD11.                                                      
047800*----------------------------------------------------------------*       
047900                                                                         
048000     MOVE WS-BLOCO-43(WS-IDX:1) TO WS-DIGITO.                            
048100     COMPUTE WS-PARCELA = WS-DIGITO * WS-MULT11.                         
048200     ADD WS-PARCELA TO WS-MOD11-SOMA.                                    
048300     IF WS-MULT11 = 9                                                    
048400         MOVE 2 TO WS-MULT11                                             
048500     ELSE                                                                
048600         ADD 1 TO WS-MULT11.                                             
048800 P24A-FIM.                        EXIT.                                  
048900*----------------------------------------------------------------*       
049000                                                                         
049100*----------------------------------------------------------------*       
049200*    GRAVACAO DO REGISTRO DE SAIDA (CONFERENCIA + AUDITORIA -    *       
049300*    VER OS-0455) E ATUALIZACAO DOS TOTAIS DO LOTE               *       
049400*----------------------------------------------------------------*       
049500 P30-GRAVAR-SAIDA.                                                       
049600*----------------------------------------------------------------*       
049700                                                                         
049800     IF BOL-ENT-BARCODE = SPACES                                         
049900         MOVE "N/A" TO BOL-SAI-BARCODE                                   
050000     ELSE                                                                
050100         MOVE BOL-ENT-BARCODE TO BOL-SAI-BARCODE.                        
050200     MOVE WS-VALIDO      TO BOL-SAI-VALIDO.                              
050300     MOVE WS-BANCO-NOME  TO BOL-SAI-BANCO.                               
050400     MOVE WS-MENSAGEM    TO BOL-SAI-MENSAGEM.                            
050500     PERFORM P31-DATA-HORA THRU P31-FIM.                                 
050600     MOVE WS-TIMESTAMP   TO BOL-SAI-TIMESTAMP.                           
050700     WRITE REG-BOL-SAI.
050800     IF WS-VALIDO = "S"
050900         ADD 1 TO WS-CONT-VALIDOS
051000     ELSE
051100         ADD 1 TO WS-CONT-INVALIDOS.
051300 P30-FIM.                        EXIT.
051400*----------------------------------------------------------------*       
051500                                                                         
051600*----------------------------------------------------------------*       
051700*    MONTA O TIMESTAMP DE CONFERENCIA - VER OS-0309/OS-0318      *       
051800*----------------------------------------------------------------*       
051900 P31-DATA-HORA.                                                          
052000*----------------------------------------------------------------*       
052100                                                                         
052200     ACCEPT WS-DATA-HOJE FROM DATE YYYYMMDD.                      OS-0309 
052300     ACCEPT WS-HORA-HOJE FROM TIME.                                      
052400     MOVE WS-HOJE-ANO TO WS-TS-ANO.                                      
052500     MOVE WS-HOJE-MES TO WS-TS-MES.                                      
052600     MOVE WS-HOJE-DIA TO WS-TS-DIA.                                      
052700     MOVE WS-HOJE-HH  TO WS-TS-HH.                                       
052800     MOVE WS-HOJE-MI  TO WS-TS-MI.                                       
052900     MOVE WS-HOJE-SS  TO WS-TS-SS.                                       
053100 P31-FIM.                        EXIT.                                   
053200*----------------------------------------------------------------*       
053300                                                                         
053400*----------------------------------------------------------------*       
053500*    FECHAMENTO DO LOTE - TOTAIS PARA A AUDITORIA (OS-0688)      *       
053600*----------------------------------------------------------------*       
053700 P90-TOTAIS.                                                             
053800*----------------------------------------------------------------*       
053900                                                                         
054000     DISPLAY "RELATORIO DE CONFERENCIA DE BOLETOS - ELDORADO".           
054100     DISPLAY "REGISTROS LIDOS..............: " WS-CONT-LIDOS.            
054200     DISPLAY "BOLETOS VALIDOS..............: " WS-CONT-VALIDOS.          
054300     DISPLAY "BOLETOS INVALIDOS............: " WS-CONT-INVALIDOS.        
054400     DISPLAY "  REJEITADOS - FORMATO.......: " WS-CONT-FORMATO.          
054500     DISPLAY "  REJEITADOS - BANCO.........: " WS-CONT-BANCO.            
054600     DISPLAY "  REJEITADOS - DV LINHA......: " WS-CONT-DV-TIPO.          
054700     DISPLAY "  REJEITADOS - DV GERAL......: " WS-CONT-DV-GERAL.         
054800     CLOSE BOL-ENTRADA.                                                  
054900     CLOSE BOL-SAIDA.                                                    
055000     STOP RUN.                                                           
055200 P90-END.                        EXIT.                                   
055300*----------------------------------------------------------------*       
055400                                                                         
